000100* RPTTAB.CPYBK - REPORT HISTORY HELD RESIDENT IN WORKING-STORAGE
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0034 06/11/1996 SIDRISSI  OCCURS RAISED FROM 3000 TO 8000 -
000600*                    SEVEN DAYS OF HISTORY NO LONGER FITS 3000.
000700*-----------------------------------------------------------------
000800* MYW0019 22/05/1989 HBENNANI INITIAL VERSION - REPORT HISTORY
000900*                    PLUS THE CURRENT RUN'S INCOMING TRANSACTIONS,
001000*                    BOTH HELD IN ONE RESIDENT TABLE.
001100*****************************************************************
001200     01  WK-RPT-TABLE.
001300         05  WK-RPT-COUNT             PIC 9(05) COMP.
001400         05  FILLER                   PIC X(04).
001500         05  WK-RPT-ENTRY OCCURS 8000 TIMES
001600                           INDEXED BY RPT-IDX.
001700             10  TU-RPT-ID            PIC 9(09).
001800             10  TU-RPT-USER-ID       PIC 9(09).
001900             10  TU-RPT-STATION-ID    PIC 9(09).
002000             10  TU-RPT-LINE-ID       PIC 9(09).
002100             10  TU-RPT-CROWD-LEVEL   PIC X(06).
002200             10  TU-RPT-STATUS        PIC X(08).
002300             10  TU-RPT-COMMENT       PIC X(60).
002400             10  TU-RPT-CREATED-TS    PIC 9(14).
002500             10  TU-RPT-MODERATED-TS  PIC 9(14).
002600             10  TU-RPT-MODERATOR-ID  PIC 9(09).
002700             10  FILLER               PIC X(04).
