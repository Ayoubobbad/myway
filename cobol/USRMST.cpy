000100* USRMST.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* MYW0012 19/03/1999 RBENALI  Y2K REMEDIATION
000600*                             - USR-CREATED-TS/USR-LAST-LOGIN-TS
000700*                               EXPANDED FROM 9(12) TO 9(14) TO
000800*                               CARRY THE FULL CENTURY.
000900*-----------------------------------------------------------------
001000* MYW0004 02/11/1990 KTAZI    ADD USR-STATUS (ACTIVE/SUSPENDED/
001100*                             PENDING) FOR ADMIN MODERATION RUN.
001200*-----------------------------------------------------------------
001300* MYW0001 14/05/1989 HBENNANI INITIAL VERSION - RIDER MASTER FOR
001400*                             ON-LINE REGISTRATION FEED.
001500*****************************************************************
001600* I-O FORMAT: USRMSTR  FROM FILE USRMST  OF LIBRARY MYWLIB
001700*****************************************************************
001800     05  USR-RECORD                  PIC X(125).
001900     05  USR-RECORD-1 REDEFINES USR-RECORD.
002000         06  USR-ID                   PIC 9(09).
002100*                                RIDER ID - UNIQUE
002200         06  USR-NAME                 PIC X(30).
002300*                                RIDER FULL NAME
002400         06  USR-EMAIL                PIC X(40).
002500*                                RIDER E-MAIL - UNIQUE KEY
002600         06  USR-ROLE                 PIC X(05).
002700*                                USER  = ORDINARY RIDER
002800*                                ADMIN = MODERATOR
002900         06  USR-STATUS               PIC X(09).
003000*                                ACTIVE / SUSPENDED / PENDING
003100             88  USR-STATUS-ACTIVE        VALUE "ACTIVE   ".
003200             88  USR-STATUS-SUSPENDED     VALUE "SUSPENDED".
003300             88  USR-STATUS-PENDING       VALUE "PENDING  ".
003400         06  USR-CREATED-TS           PIC 9(14).
003500*                                YYYYMMDDHHMMSS - REGISTRATION
003600         06  USR-LAST-LOGIN-TS        PIC 9(14).
003700*                                YYYYMMDDHHMMSS - 0 = NEVER
003800         06  FILLER                   PIC X(04).
003900*                                RESERVED FOR FUTURE EXPANSION
004000     05  USR-CREATED-TS-R REDEFINES USR-RECORD.
004100         06  FILLER                   PIC X(93).
004200         06  USR-CRT-DTE-PART.
004300             07  USR-CRT-YYYY         PIC 9(04).
004400             07  USR-CRT-MM           PIC 9(02).
004500             07  USR-CRT-DD           PIC 9(02).
004600         06  USR-CRT-TIM-PART.
004700             07  USR-CRT-HH           PIC 9(02).
004800             07  USR-CRT-MN           PIC 9(02).
004900             07  USR-CRT-SS           PIC 9(02).
005000         06  FILLER                   PIC X(18).
