000100* RPTMST.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* MYW0047 11/09/1999 RBENALI   Y2K REMEDIATION - RPT-CREATED-TS /
000600*                              RPT-MODERATED-TS EXPANDED TO 9(14)
000700*                              TO CARRY THE FULL CENTURY.
000800*-----------------------------------------------------------------
000900* MYW0028 30/06/1994 KTAZI     ADD RPT-MODERATOR-ID AND MAKE
001000*                              RPT-STATION-ID/RPT-LINE-ID BOTH
001100*                              OPTIONAL (0 = NOT GIVEN) SO A
001200*                              REPORT CAN TAG A LINE ALONE.
001300*-----------------------------------------------------------------
001400* MYW0005 22/05/1989 HBENNANI  INITIAL VERSION - CROWD REPORT
001500*                              TRANSACTION / HISTORY RECORD. THIS
001600*                              LAYOUT IS SHARED BY THE INCOMING
001700*                              REPORT-TXN FEED AND THE REPORT
001800*                              HISTORY FILE.
001900*****************************************************************
002000* I-O FORMAT: RPTMSTR  FROM FILE RPTMST  OF LIBRARY MYWLIB
002100*****************************************************************
002200     05  RPT-RECORD                  PIC X(151).
002300     05  RPT-RECORD-1 REDEFINES RPT-RECORD.
002400         06  RPT-ID                   PIC 9(09).
002500*                                REPORT ID
002600         06  RPT-USER-ID              PIC 9(09).
002700*                                REPORTING RIDER ID - MANDATORY
002800         06  RPT-STATION-ID           PIC 9(09).
002900*                                STATION ID - 0 = NOT GIVEN
003000         06  RPT-LINE-ID              PIC 9(09).
003100*                                LINE ID    - 0 = NOT GIVEN
003200         06  RPT-CROWD-LEVEL          PIC X(06).
003300*                                FAIBLE / MOYEN / FORT
003400             88  RPT-LEVEL-FAIBLE         VALUE "FAIBLE".
003500             88  RPT-LEVEL-MOYEN          VALUE "MOYEN ".
003600             88  RPT-LEVEL-FORT           VALUE "FORT  ".
003700         06  RPT-STATUS               PIC X(08).
003800*                                PENDING / APPROVED / REJECTED
003900             88  RPT-PENDING              VALUE "PENDING ".
004000             88  RPT-APPROVED             VALUE "APPROVED".
004100             88  RPT-REJECTED             VALUE "REJECTED".
004200         06  RPT-COMMENT              PIC X(60).
004300*                                FREE-TEXT RIDER COMMENT
004400         06  RPT-CREATED-TS           PIC 9(14).
004500*                                YYYYMMDDHHMMSS - SUBMITTED
004600         06  RPT-MODERATED-TS         PIC 9(14).
004700*                                YYYYMMDDHHMMSS - 0 = NOT YET
004800         06  RPT-MODERATOR-ID         PIC 9(09).
004900*                                MODERATOR (ADMIN) ID - 0 = NONE
005000         06  FILLER                   PIC X(04).
005100*                                RESERVED FOR FUTURE EXPANSION
005200     05  RPT-LEVEL-NUM-R REDEFINES RPT-RECORD.
005300         06  FILLER                   PIC X(36).
005400         06  RPT-LVL-1ST-CHAR         PIC X(01).
005500*                                F = FAIBLE(1) M = MOYEN(2)
005600*                                F(FORT) IS DISTINGUISHED BY
005700*                                RPT-LVL-3RD-CHAR BELOW
005800         06  FILLER                   PIC X(01).
005900         06  RPT-LVL-3RD-CHAR         PIC X(01).
006000         06  FILLER                   PIC X(112).
006100     05  RPT-CREATED-TS-R REDEFINES RPT-RECORD.
006200         06  FILLER                   PIC X(110).
006300         06  RPT-SUB-DTE-PART.
006400             07  RPT-SUB-YYYY         PIC 9(04).
006500             07  RPT-SUB-MM           PIC 9(02).
006600             07  RPT-SUB-DD           PIC 9(02).
006700         06  RPT-SUB-TIM-PART.
006800             07  RPT-SUB-HH           PIC 9(02).
006900             07  RPT-SUB-MN           PIC 9(02).
007000             07  RPT-SUB-SS           PIC 9(02).
007100         06  FILLER                   PIC X(27).
