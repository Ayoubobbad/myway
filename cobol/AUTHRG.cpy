000100* AUTHRG.CPYBK - LINKAGE AREA FOR MYAUTHRG (REGISTRATION/LOGON)
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000450* MYW0014 21/06/2001 KTAZI     ADD WK-AUTHRG-NEW-STATUS FOR THE
000460*                    NEW MODE "S" (ADMIN STATUS CHANGE) ADDED TO
000470*                    MYAUTHRG BY MOD MYW0052.
000480*-----------------------------------------------------------------
000500* MYW0013 19/03/1999 RBENALI  Y2K - WK-AUTHRG-NOW-TS EXPANDED TO
000600*                    9(14).
000700*-----------------------------------------------------------------
000800* MYW0012 22/05/1989 HBENNANI INITIAL VERSION.
000900*****************************************************************
001000     01  WK-AUTHRG.
001100         05  WK-AUTHRG-INPUT.
001200             10  WK-AUTHRG-MODE         PIC X(01).
001300*                      R = REGISTER  L = LOGON EVENT  S = STATUS
001400             10  WK-AUTHRG-NAME         PIC X(30).
001500             10  WK-AUTHRG-EMAIL        PIC X(40).
001600             10  WK-AUTHRG-USER-ID      PIC 9(09).
001650             10  WK-AUTHRG-NEW-STATUS   PIC X(09).
001700             10  WK-AUTHRG-NOW-TS       PIC 9(14).
001800         05  WK-AUTHRG-OUTPUT.
001900             10  WK-AUTHRG-NO-ERROR     PIC X(01).
002000             10  WK-AUTHRG-REASON-CD    PIC X(07).
002100             10  WK-AUTHRG-NEW-USER-ID  PIC 9(09).
