000100* RPTVAL.CPYBK - LINKAGE AREA FOR MYRPTVAL (REPORT VALIDATION)
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0029 30/06/1994 KTAZI    ADD WK-RPTVAL-LINE-ID - A REPORT
000600*                    MAY NOW NAME A LINE INSTEAD OF A STATION.
000700*-----------------------------------------------------------------
000800* MYW0009 22/05/1989 HBENNANI INITIAL VERSION.
000900*****************************************************************
001000     01  WK-RPTVAL.
001100         05  WK-RPTVAL-INPUT.
001200             10  WK-RPTVAL-USER-ID      PIC 9(09).
001300             10  WK-RPTVAL-STATION-ID   PIC 9(09).
001400             10  WK-RPTVAL-LINE-ID      PIC 9(09).
001500             10  WK-RPTVAL-LEVEL        PIC X(06).
001600             10  WK-RPTVAL-NOW-TS       PIC 9(14).
001700         05  WK-RPTVAL-OUTPUT.
001800             10  WK-RPTVAL-VALID        PIC X(01).
001900             10  WK-RPTVAL-REASON-CD    PIC X(07).
