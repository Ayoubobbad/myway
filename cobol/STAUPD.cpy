000100* STAUPD.CPYBK - LINKAGE AREA FOR MYSTAUPD (STATION MAINTENANCE)
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0011 22/05/1989 HBENNANI INITIAL VERSION.
000600*****************************************************************
000700     01  WK-STAUPD.
000800         05  WK-STAUPD-INPUT.
000900             10  WK-STAUPD-STATION-ID   PIC 9(09).
001000             10  WK-STAUPD-ACTION       PIC X(01).
001100*                                U = UPDATE FIELDS
001200*                                D = DEACTIVATE (SOFT-DELETE)
001300             10  WK-STAUPD-NEW-NAME     PIC X(30).
001400             10  WK-STAUPD-NEW-ADDR     PIC X(40).
001500             10  WK-STAUPD-NEW-CITY     PIC X(20).
001600             10  WK-STAUPD-NEW-TYPE     PIC X(07).
001700         05  WK-STAUPD-OUTPUT.
001800             10  WK-STAUPD-FOUND        PIC X(01).
001900             10  WK-STAUPD-REASON-CD    PIC X(07).
