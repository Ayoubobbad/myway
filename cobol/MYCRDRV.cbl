000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.   MYCRDRV.
000500 AUTHOR.       HBENNANI.
000600 INSTALLATION. MYWAY TRANSIT AUTHORITY - I.S. DEPT.
000700 DATE-WRITTEN. 14 MAY 1989.
000800 DATE-COMPILED.
000900 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : NIGHTLY BATCH DRIVER FOR THE CROWD REPORTING AND
001300*              PREDICTION RUN.  LOADS THE RIDER, STATION, LINE
001400*              AND REPORT-HISTORY MASTERS RESIDENT; APPLIES THE
001500*              DAY'S REPORT TRANSACTIONS (NEW REPORTS AND
001600*              MODERATION); COMPUTES CURRENT AND PREDICTED CROWD
001700*              LEVELS AND CONFIDENCE FOR EVERY ACTIVE STATION;
001800*              WRITES THE STATION CROWD REPORT, THE PENDING-
001900*              REPORT QUEUE AND THE ADMIN STATISTICS SUMMARY.
002000*
002100*              STATION MAINTENANCE (MYSTAUPD) AND RIDER
002200*              REGISTRATION/LOGON (MYAUTHRG) ARE NOT DRIVEN FROM
002300*              THIS PROGRAM - THERE IS NO NIGHTLY TRANSACTION
002400*              FEED FOR EITHER.  THEY REMAIN CALLABLE ROUTINES
002500*              FOR THE ON-LINE ADMIN SCREENS.
002600*
002700*=================================================================
002800*
002900* HISTORY OF MODIFICATION:
003000*
003100*=================================================================
003200*
003300* TAG     DEV      DATE        DESCRIPTION
003400*-----------------------------------------------------------------
003410* MYD4A5  KTAZI     03/09/2006 - D900-WRITE-ADMIN-SUMMARY PRINTED
003420*                    AN EIGHTH LINE ("REJECTED TRANSACTIONS")
003430*                    THAT WAS NEVER PART OF THE SEVEN-COUNTER
003440*                    ADMIN SUMMARY - DROPPED BACK TO THE SEVEN
003450*                    STANDARD COUNTERS.  WK-T-REJECT-COUNT ITSELF
003460*                    IS UNCHANGED AND STILL FEEDS REJECT-OUT ONLY.
003470*-----------------------------------------------------------------
003500* MYD4A4  KTAZI     14/08/2006 - RAISE OCCURS ON WK-RPT-TABLE TO
003600*                    8000 DONE IN RPTTAB.CPYBK; THIS PROGRAM ONLY
003700*                    NEEDED THE HISTORY-READ LOOP CONFIRMED SAFE
003800*                    AT THE NEW CEILING.  NO OTHER LOGIC CHANGE.
003900* MYD4A3  RBENALI   19/03/1999 - Y2K REMEDIATION - THE RUN
004000*                    TIMESTAMP IS NOW BUILT FROM A 6-DIGIT
004100*                    ACCEPT FROM DATE WITH AN EXPLICIT CENTURY
004200*                    WINDOW (YY < 50 = 20XX, ELSE 19XX) INSTEAD
004300*                    OF ASSUMING 19 ACROSS THE BOARD.
004400* MYD4A2  SIDRISSI  06/11/1996 - ADD THE PENDING-REPORT QUEUE
004500*                    LISTING (B800) TO THE ADMIN SUMMARY PRINT -
004600*                    MODERATORS WERE ASKING THE HELP DESK FOR A
004700*                    DAILY LIST INSTEAD OF QUERYING ON-LINE.
004800* MYD4A1  KTAZI     19/07/1991 - ADD THE PREDICTED-LEVEL CALL
004900*                    (MYCRDPRD) TO THE STATION PASS - WAS CURRENT
005000*                    LEVEL ONLY IN THE PILOT RELEASE.
005100* MYD4A0  HBENNANI  14/05/1989 - INITIAL VERSION.
005200*-----------------------------------------------------------------
005300*
005400 EJECT
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES.   CLASS MYW-ALPHABETIC IS "A" THRU "Z"
006000                  UPSI-0 ON STATUS IS MYW-TRACE-SWITCH.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT USERS-IN     ASSIGN TO USERIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WK-C-FILE-STATUS.
006700     SELECT STATIONS-IN  ASSIGN TO STAIN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WK-C-FILE-STATUS.
007000     SELECT LINES-IN     ASSIGN TO LININ
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WK-C-FILE-STATUS.
007300     SELECT REPORTS-IN   ASSIGN TO RPTIN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WK-C-FILE-STATUS.
007600     SELECT REPORT-TXN-IN ASSIGN TO RPTTXIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WK-C-FILE-STATUS.
007900     SELECT STATUS-OUT   ASSIGN TO STSOUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WK-C-FILE-STATUS.
008200     SELECT ADMIN-SUMMARY ASSIGN TO ADMOUT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT REJECT-OUT   ASSIGN TO REJOUT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WK-C-FILE-STATUS.
008800
008900 EJECT
009000 DATA DIVISION.
009100 FILE SECTION.
009200***************
009300 FD  USERS-IN
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS USR-IO-RECORD.
009600 01  USR-IO-RECORD.
009700     COPY USRMST.
009800
009900 FD  STATIONS-IN
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS STA-IO-RECORD.
010200 01  STA-IO-RECORD.
010300     COPY STAMST.
010400
010500 FD  LINES-IN
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS LIN-IO-RECORD.
010800 01  LIN-IO-RECORD.
010900     COPY LINMST.
011000
011100 FD  REPORTS-IN
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS RPT-IO-RECORD.
011400 01  RPT-IO-RECORD.
011500     COPY RPTMST.
011600
011700 FD  REPORT-TXN-IN
011800     LABEL RECORDS ARE OMITTED
011900     DATA RECORD IS RPX-IO-RECORD.
012000 01  RPX-IO-RECORD              PIC X(151).
012100
012200 FD  STATUS-OUT
012300     LABEL RECORDS ARE OMITTED
012400     DATA RECORD IS STS-IO-RECORD.
012500 01  STS-IO-RECORD              PIC X(132).
012600
012700 FD  ADMIN-SUMMARY
012800     LABEL RECORDS ARE OMITTED
012900     DATA RECORD IS ADM-IO-RECORD.
013000 01  ADM-IO-RECORD              PIC X(132).
013100
013200 FD  REJECT-OUT
013300     LABEL RECORDS ARE OMITTED
013400     DATA RECORD IS REJ-IO-RECORD.
013500 01  REJ-IO-RECORD              PIC X(80).
013600
013700 EJECT
013800*************************
013900 WORKING-STORAGE SECTION.
014000*************************
014100 01  FILLER              PIC X(24) VALUE
014200        "** PROGRAM MYCRDRV **".
014300
014400 01  WK-C-COMMON.
014500     COPY CRDCOM.
014600
014700* -------------- RESIDENT MASTER / HISTORY TABLES ----------------*
014800     COPY USRTAB.
014900     COPY STATAB.
015000     COPY LINTAB.
015100     COPY RPTTAB.
015200
015300* -------------- CALL-PARAMETER AREAS (DRIVER OWNS THESE) --------*
015400     COPY CRDLVL.
015500     COPY CRDPRD.
015600     COPY RPTVAL.
015700     COPY RPTMOD.
015800     COPY ADMSTA.
015900
016000* -------------- RUN-TIMESTAMP WORK AREA --------------------------*
016100 01  WS-R-TODAY-6            PIC 9(06).
016200 01  WS-R-TODAY-6-R REDEFINES WS-R-TODAY-6.
016300     05  WS-R-TODAY-YY           PIC 9(02).
016400     05  WS-R-TODAY-MM           PIC 9(02).
016500     05  WS-R-TODAY-DD           PIC 9(02).
016600 01  WS-R-TIME-8              PIC 9(08).
016700 01  WS-R-TIME-8-R REDEFINES WS-R-TIME-8.
016800     05  WS-R-TIME-HH             PIC 9(02).
016900     05  WS-R-TIME-MN             PIC 9(02).
017000     05  WS-R-TIME-SS             PIC 9(02).
017100     05  WS-R-TIME-CC             PIC 9(02).
017200 01  WS-R-CENTURY             PIC 9(02) COMP.
017300
017400* -------------- END-OF-FILE SWITCHES -----------------------------*
017500 01  WK-F-USR-EOF             PIC X(01) VALUE "N".
017600 01  WK-F-STA-EOF             PIC X(01) VALUE "N".
017700 01  WK-F-LIN-EOF             PIC X(01) VALUE "N".
017800 01  WK-F-RPT-EOF             PIC X(01) VALUE "N".
017900 01  WK-F-TXN-EOF             PIC X(01) VALUE "N".
018000
018100* -------------- REPORT-TXN WORK RECORD (SHARED RPT LAYOUT) -------*
018200 01  WK-T-TXN-WORK.
018300     05  WK-T-ID                  PIC 9(09).
018400     05  WK-T-USER-ID             PIC 9(09).
018500     05  WK-T-STATION-ID          PIC 9(09).
018600     05  WK-T-LINE-ID             PIC 9(09).
018700     05  WK-T-CROWD-LEVEL         PIC X(06).
018800     05  WK-T-STATUS              PIC X(08).
018900     05  WK-T-COMMENT             PIC X(60).
019000     05  WK-T-CREATED-TS          PIC 9(14).
019100     05  WK-T-MODERATED-TS        PIC 9(14).
019200     05  WK-T-MODERATOR-ID        PIC 9(09).
019300     05  FILLER                   PIC X(04).
019400
019500* -------------- RUN TOTALS (COMP COUNTERS) ------------------------*
019600 01  WK-T-STATIONS-PROCESSED  PIC 9(05) COMP.
019700 01  WK-T-REPORTS-CONSIDERED  PIC 9(07) COMP.
019800 01  WK-T-REJECT-COUNT        PIC 9(05) COMP.
019900
020000* -------------- STATION CROWD REPORT PRINT LINES -------------------*
020100 01  STS-D-LINE.
020200     05  STS-D-STATION-ID         PIC 9(09).
020300     05  FILLER                   PIC X(02).
020400     05  STS-D-NAME               PIC X(30).
020500     05  FILLER                   PIC X(02).
020600     05  STS-D-CURR-LEVEL         PIC X(06).
020700     05  FILLER                   PIC X(02).
020800     05  STS-D-PRED-LEVEL         PIC X(06).
020900     05  FILLER                   PIC X(02).
021000     05  STS-D-CONFIDENCE         PIC 9.99.
021100     05  FILLER                   PIC X(02).
021200     05  STS-D-RPT-COUNT          PIC 9(05).
021300     05  FILLER                   PIC X(02).
021400     05  STS-D-LAST-TS            PIC 9(14).
021500     05  FILLER                   PIC X(46).
021600 01  STS-T-LINE REDEFINES STS-D-LINE.
021700     05  STS-T-LABEL              PIC X(40).
021800     05  STS-T-VALUE              PIC ZZZZZZZZ9.
021900     05  FILLER                   PIC X(83).
022000
022100* -------------- ADMIN SUMMARY / PENDING QUEUE PRINT LINES ----------*
022200 01  ADM-D-LINE.
022300     05  ADM-D-LABEL              PIC X(40).
022400     05  FILLER                   PIC X(02).
022500     05  ADM-D-VALUE              PIC ZZZZZZZZ9.
022600     05  FILLER                   PIC X(81).
022700 01  PND-D-LINE REDEFINES ADM-D-LINE.
022800     05  PND-D-LABEL              PIC X(16).
022900     05  PND-D-REPORT-ID          PIC 9(09).
023000     05  FILLER                   PIC X(02).
023100     05  PND-D-STATION-ID         PIC 9(09).
023200     05  FILLER                   PIC X(02).
023300     05  PND-D-LINE-ID            PIC 9(09).
023400     05  FILLER                   PIC X(02).
023500     05  PND-D-CREATED-TS         PIC 9(14).
023600     05  FILLER                   PIC X(69).
023700
023800* -------------- REJECT-LISTING PRINT LINE --------------------------*
023900 01  REJ-D-LINE.
024000     05  REJ-D-REF-ID             PIC 9(09).
024100     05  FILLER                   PIC X(02).
024200     05  REJ-D-STATION-ID         PIC 9(09).
024300     05  FILLER                   PIC X(02).
024400     05  REJ-D-LINE-ID            PIC 9(09).
024500     05  FILLER                   PIC X(02).
024600     05  REJ-D-REASON-CD          PIC X(07).
024700     05  FILLER                   PIC X(40).
024800
024900* -------------- ADMIN STATISTICS COUNTERS (COMP) --------------------*
025000 01  WK-ADM-COUNTERS.
025100     05  WK-ADM-TOTAL-USERS       PIC 9(09) COMP.
025200     05  WK-ADM-TOTAL-STATIONS    PIC 9(09) COMP.
025300     05  WK-ADM-TOTAL-REPORTS     PIC 9(09) COMP.
025400     05  WK-ADM-NEW-USERS-TODAY   PIC 9(09) COMP.
025500     05  WK-ADM-NEW-REPORTS-TODAY PIC 9(09) COMP.
025600     05  WK-ADM-ACTIVE-USERS-WEEK PIC 9(09) COMP.
025700     05  WK-ADM-PENDING-REPORTS   PIC 9(09) COMP.
025800
025900 EJECT
026000***********************
026100 PROCEDURE DIVISION.
026200***********************
026300 MAIN-MODULE.
026400     PERFORM A100-GET-RUN-TIMESTAMP
026500        THRU A199-GET-RUN-TIMESTAMP-EX.
026600     PERFORM A200-OPEN-FILES
026700        THRU A299-OPEN-FILES-EX.
026800     PERFORM A300-LOAD-MASTERS
026900        THRU A399-LOAD-MASTERS-EX.
027000     PERFORM B000-PROCESS-REPORTS
027100        THRU B099-PROCESS-REPORTS-EX.
027200     PERFORM C000-PROCESS-STATIONS
027300        THRU C099-PROCESS-STATIONS-EX.
027400     PERFORM F000-WRITE-REPORT-TOTALS
027500        THRU F099-WRITE-REPORT-TOTALS-EX.
027600     PERFORM D000-PROCESS-ADMIN-STATS
027700        THRU D099-PROCESS-ADMIN-STATS-EX.
027800     PERFORM D900-WRITE-ADMIN-SUMMARY
027900        THRU D999-WRITE-ADMIN-SUMMARY-EX.
028000     PERFORM B800-LIST-PENDING-QUEUE
028100        THRU B899-LIST-PENDING-QUEUE-EX.
028200     PERFORM Z000-END-PROGRAM
028300        THRU Z099-END-PROGRAM-EX.
028400     STOP RUN.
028500
028600*-----------------------------------------------------------------*
028700 A100-GET-RUN-TIMESTAMP.
028800*-----------------------------------------------------------------*
028900*--> NO INTRINSIC FUNCTION IS USED - THE RUN DATE/TIME COME FROM
029000*    THE SYSTEM CLOCK VIA ACCEPT FROM DATE/TIME, WITH THE CENTURY
029100*    WINDOWED MANUALLY (MYD4A3, Y2K REMEDIATION).
029200     ACCEPT WS-R-TODAY-6           FROM DATE.
029300     ACCEPT WS-R-TIME-8            FROM TIME.
029400
029500     IF WS-R-TODAY-YY < 50
029600        MOVE 20                    TO WS-R-CENTURY
029700     ELSE
029800        MOVE 19                    TO WS-R-CENTURY.
029900
030000     COMPUTE WK-N-NOW-YYYY = (WS-R-CENTURY * 100) + WS-R-TODAY-YY.
030100     MOVE WS-R-TODAY-MM             TO WK-N-NOW-MM.
030200     MOVE WS-R-TODAY-DD              TO WK-N-NOW-DD.
030300     MOVE WS-R-TIME-HH               TO WK-N-NOW-HH.
030400     MOVE WS-R-TIME-MN                TO WK-N-NOW-MN.
030500     MOVE WS-R-TIME-SS                 TO WK-N-NOW-SS.
030600     MOVE WS-R-TIME-HH                  TO WK-N-HOUR-OF-NOW.
030700
030800*-----------------------------------------------------------------*
030900 A199-GET-RUN-TIMESTAMP-EX.
031000*-----------------------------------------------------------------*
031100     EXIT.
031200
031300*-----------------------------------------------------------------*
031400 A200-OPEN-FILES.
031500*-----------------------------------------------------------------*
031600     OPEN INPUT  USERS-IN.
031700     IF NOT WK-C-SUCCESSFUL
031800        DISPLAY "MYCRDRV - OPEN ERROR - USERS-IN  " WK-C-FILE-STATUS
031900        GO TO Z000-END-PROGRAM
032000     END-IF.
032100     OPEN INPUT  STATIONS-IN.
032200     IF NOT WK-C-SUCCESSFUL
032300        DISPLAY "MYCRDRV - OPEN ERROR - STATIONS-IN " WK-C-FILE-STATUS
032400        GO TO Z000-END-PROGRAM
032500     END-IF.
032600     OPEN INPUT  LINES-IN.
032700     IF NOT WK-C-SUCCESSFUL
032800        DISPLAY "MYCRDRV - OPEN ERROR - LINES-IN " WK-C-FILE-STATUS
032900        GO TO Z000-END-PROGRAM
033000     END-IF.
033100     OPEN INPUT  REPORTS-IN.
033200     IF NOT WK-C-SUCCESSFUL
033300        DISPLAY "MYCRDRV - OPEN ERROR - REPORTS-IN " WK-C-FILE-STATUS
033400        GO TO Z000-END-PROGRAM
033500     END-IF.
033600     OPEN INPUT  REPORT-TXN-IN.
033700     IF NOT WK-C-SUCCESSFUL
033800        DISPLAY "MYCRDRV - OPEN ERROR - REPORT-TXN-IN " WK-C-FILE-STATUS
033900        GO TO Z000-END-PROGRAM
034000     END-IF.
034100     OPEN OUTPUT STATUS-OUT.
034200     IF NOT WK-C-SUCCESSFUL
034300        DISPLAY "MYCRDRV - OPEN ERROR - STATUS-OUT " WK-C-FILE-STATUS
034400        GO TO Z000-END-PROGRAM
034500     END-IF.
034600     OPEN OUTPUT ADMIN-SUMMARY.
034700     IF NOT WK-C-SUCCESSFUL
034800        DISPLAY "MYCRDRV - OPEN ERROR - ADMIN-SUMMARY " WK-C-FILE-STATUS
034900        GO TO Z000-END-PROGRAM
035000     END-IF.
035100     OPEN OUTPUT REJECT-OUT.
035200     IF NOT WK-C-SUCCESSFUL
035300        DISPLAY "MYCRDRV - OPEN ERROR - REJECT-OUT " WK-C-FILE-STATUS
035400        GO TO Z000-END-PROGRAM
035500     END-IF.
035600
035700*-----------------------------------------------------------------*
035800 A299-OPEN-FILES-EX.
035900*-----------------------------------------------------------------*
036000     EXIT.
036100
036200*-----------------------------------------------------------------*
036300 A300-LOAD-MASTERS.
036400*-----------------------------------------------------------------*
036500     MOVE ZERO                 TO WK-USR-COUNT.
036600     READ USERS-IN AT END MOVE "Y" TO WK-F-USR-EOF END-READ.
036700     PERFORM A310-LOAD-ONE-USER UNTIL WK-F-USR-EOF = "Y".
036800
036900     MOVE ZERO                 TO WK-STA-COUNT.
037000     READ STATIONS-IN AT END MOVE "Y" TO WK-F-STA-EOF END-READ.
037100     PERFORM A320-LOAD-ONE-STATION UNTIL WK-F-STA-EOF = "Y".
037200
037300     MOVE ZERO                 TO WK-LIN-COUNT.
037400     READ LINES-IN AT END MOVE "Y" TO WK-F-LIN-EOF END-READ.
037500     PERFORM A330-LOAD-ONE-LINE UNTIL WK-F-LIN-EOF = "Y".
037600
037700     MOVE ZERO                 TO WK-RPT-COUNT.
037800     READ REPORTS-IN AT END MOVE "Y" TO WK-F-RPT-EOF END-READ.
037900     PERFORM A340-LOAD-ONE-REPORT UNTIL WK-F-RPT-EOF = "Y".
038000
038100*-----------------------------------------------------------------*
038200 A399-LOAD-MASTERS-EX.
038300*-----------------------------------------------------------------*
038400     EXIT.
038500
038600*-----------------------------------------------------------------*
038700 A310-LOAD-ONE-USER.
038800*-----------------------------------------------------------------*
038900     ADD 1                         TO WK-USR-COUNT.
039000     SET USR-IDX                   TO WK-USR-COUNT.
039100     MOVE USR-ID                   TO TU-USR-ID (USR-IDX).
039200     MOVE USR-NAME                 TO TU-USR-NAME (USR-IDX).
039300     MOVE USR-EMAIL                TO TU-USR-EMAIL (USR-IDX).
039400     MOVE USR-ROLE                 TO TU-USR-ROLE (USR-IDX).
039500     MOVE USR-STATUS               TO TU-USR-STATUS (USR-IDX).
039600     MOVE USR-CREATED-TS           TO TU-USR-CREATED-TS (USR-IDX).
039700     MOVE USR-LAST-LOGIN-TS        TO TU-USR-LAST-LOGIN-TS (USR-IDX).
039800     READ USERS-IN AT END MOVE "Y" TO WK-F-USR-EOF END-READ.
039900
040000*-----------------------------------------------------------------*
040100 A320-LOAD-ONE-STATION.
040200*-----------------------------------------------------------------*
040300     ADD 1                          TO WK-STA-COUNT.
040400     SET STA-IDX                    TO WK-STA-COUNT.
040500     MOVE STA-ID                    TO TU-STA-ID (STA-IDX).
040600     MOVE STA-NAME                  TO TU-STA-NAME (STA-IDX).
040700     MOVE STA-LAT                   TO TU-STA-LAT (STA-IDX).
040800     MOVE STA-LON                   TO TU-STA-LON (STA-IDX).
040900     MOVE STA-TYPE                  TO TU-STA-TYPE (STA-IDX).
041000     MOVE STA-ADDRESS               TO TU-STA-ADDRESS (STA-IDX).
041100     MOVE STA-CITY                  TO TU-STA-CITY (STA-IDX).
041200     MOVE STA-ACTIVE-FLAG           TO TU-STA-ACTIVE-FLAG (STA-IDX).
041300     MOVE STA-CREATED-TS            TO TU-STA-CREATED-TS (STA-IDX).
041400     READ STATIONS-IN AT END MOVE "Y" TO WK-F-STA-EOF END-READ.
041500
041600*-----------------------------------------------------------------*
041700 A330-LOAD-ONE-LINE.
041800*-----------------------------------------------------------------*
041900     ADD 1                          TO WK-LIN-COUNT.
042000     SET LIN-IDX                    TO WK-LIN-COUNT.
042100     MOVE LIN-ID                    TO TU-LIN-ID (LIN-IDX).
042200     MOVE LIN-NAME                  TO TU-LIN-NAME (LIN-IDX).
042300     MOVE LIN-TYPE                  TO TU-LIN-TYPE (LIN-IDX).
042400     MOVE LIN-COLOR                 TO TU-LIN-COLOR (LIN-IDX).
042500     MOVE LIN-ACTIVE-FLAG           TO TU-LIN-ACTIVE-FLAG (LIN-IDX).
042600     READ LINES-IN AT END MOVE "Y" TO WK-F-LIN-EOF END-READ.
042700
042800*-----------------------------------------------------------------*
042900 A340-LOAD-ONE-REPORT.
043000*-----------------------------------------------------------------*
043100     ADD 1                          TO WK-RPT-COUNT.
043200     SET RPT-IDX                    TO WK-RPT-COUNT.
043300     MOVE RPT-ID                    TO TU-RPT-ID (RPT-IDX).
043400     MOVE RPT-USER-ID               TO TU-RPT-USER-ID (RPT-IDX).
043500     MOVE RPT-STATION-ID            TO TU-RPT-STATION-ID (RPT-IDX).
043600     MOVE RPT-LINE-ID               TO TU-RPT-LINE-ID (RPT-IDX).
043700     MOVE RPT-CROWD-LEVEL           TO TU-RPT-CROWD-LEVEL (RPT-IDX).
043800     MOVE RPT-STATUS                TO TU-RPT-STATUS (RPT-IDX).
043900     MOVE RPT-COMMENT               TO TU-RPT-COMMENT (RPT-IDX).
044000     MOVE RPT-CREATED-TS            TO TU-RPT-CREATED-TS (RPT-IDX).
044100     MOVE RPT-MODERATED-TS          TO TU-RPT-MODERATED-TS (RPT-IDX).
044200     MOVE RPT-MODERATOR-ID          TO TU-RPT-MODERATOR-ID (RPT-IDX).
044300     READ REPORTS-IN AT END MOVE "Y" TO WK-F-RPT-EOF END-READ.
044400
044500*-----------------------------------------------------------------*
044600 B000-PROCESS-REPORTS.
044700*-----------------------------------------------------------------*
044800     READ REPORT-TXN-IN AT END MOVE "Y" TO WK-F-TXN-EOF END-READ.
044900     PERFORM B100-PROCESS-ONE-TXN UNTIL WK-F-TXN-EOF = "Y".
045000
045100*-----------------------------------------------------------------*
045200 B099-PROCESS-REPORTS-EX.
045300*-----------------------------------------------------------------*
045400     EXIT.
045500
045600*-----------------------------------------------------------------*
045700 B100-PROCESS-ONE-TXN.
045800*-----------------------------------------------------------------*
045900     MOVE RPX-IO-RECORD             TO WK-T-TXN-WORK.
046000     IF WK-T-ID = ZERO
046100        PERFORM B200-PROCESS-NEW-REPORT
046200           THRU B299-PROCESS-NEW-REPORT-EX
046300     ELSE
046400        PERFORM B300-PROCESS-MODERATION
046500           THRU B399-PROCESS-MODERATION-EX
046600     END-IF.
046700     READ REPORT-TXN-IN AT END MOVE "Y" TO WK-F-TXN-EOF END-READ.
046800
046900*-----------------------------------------------------------------*
047000 B200-PROCESS-NEW-REPORT.
047100*-----------------------------------------------------------------*
047200     MOVE WK-T-USER-ID          TO WK-RPTVAL-USER-ID.
047300     MOVE WK-T-STATION-ID       TO WK-RPTVAL-STATION-ID.
047400     MOVE WK-T-LINE-ID          TO WK-RPTVAL-LINE-ID.
047500     MOVE WK-T-CROWD-LEVEL      TO WK-RPTVAL-LEVEL.
047600     MOVE WK-N-NOW-TS           TO WK-RPTVAL-NOW-TS.
047700     CALL "MYRPTVAL" USING WK-RPTVAL, WK-USR-TABLE, WK-STA-TABLE,
047800                           WK-LIN-TABLE, WK-RPT-TABLE.
047900     IF WK-RPTVAL-VALID = "N"
048000        MOVE WK-T-USER-ID       TO REJ-D-REF-ID
048100        MOVE WK-T-STATION-ID    TO REJ-D-STATION-ID
048200        MOVE WK-T-LINE-ID       TO REJ-D-LINE-ID
048300        MOVE WK-RPTVAL-REASON-CD TO REJ-D-REASON-CD
048400        WRITE REJ-IO-RECORD FROM REJ-D-LINE
048500        ADD 1                    TO WK-T-REJECT-COUNT
048600     END-IF.
048700
048800*-----------------------------------------------------------------*
048900 B299-PROCESS-NEW-REPORT-EX.
049000*-----------------------------------------------------------------*
049100     EXIT.
049200
049300*-----------------------------------------------------------------*
049400 B300-PROCESS-MODERATION.
049500*-----------------------------------------------------------------*
049600     MOVE WK-T-ID               TO WK-RPTMOD-REPORT-ID.
049700     MOVE WK-T-STATUS           TO WK-RPTMOD-NEW-STATUS.
049800     MOVE WK-T-MODERATOR-ID     TO WK-RPTMOD-MODERATOR-ID.
049900     MOVE WK-N-NOW-TS           TO WK-RPTMOD-NOW-TS.
050000     CALL "MYRPTMOD" USING WK-RPTMOD, WK-RPT-TABLE.
050100     IF WK-RPTMOD-FOUND = "N"
050200        MOVE WK-T-ID             TO REJ-D-REF-ID
050300        MOVE ZERO                TO REJ-D-STATION-ID
050400        MOVE ZERO                TO REJ-D-LINE-ID
050500        MOVE WK-RPTMOD-REASON-CD  TO REJ-D-REASON-CD
050600        WRITE REJ-IO-RECORD FROM REJ-D-LINE
050700        ADD 1                    TO WK-T-REJECT-COUNT
050800     END-IF.
050900
051000*-----------------------------------------------------------------*
051100 B399-PROCESS-MODERATION-EX.
051200*-----------------------------------------------------------------*
051300     EXIT.
051400
051500*-----------------------------------------------------------------*
051600 B800-LIST-PENDING-QUEUE.
051700*-----------------------------------------------------------------*
051800*--> THE REPORTS FILE IS LOADED IN ASCENDING RPT-CREATED-TS ORDER
051900*    (SEE FILES SECTION), AND NEWLY AUTO-APPROVED REPORTS NEVER
052000*    ARRIVE PENDING, SO A PLAIN FORWARD SCAN OF WK-RPT-TABLE
052100*    ALREADY LISTS THE PENDING QUEUE OLDEST-FIRST - NO SORT STEP
052200*    IS NEEDED (MYD4A2).
052300     SET RPT-IDX                TO 1.
052400     PERFORM B810-LIST-ONE-IF-PENDING UNTIL RPT-IDX > WK-RPT-COUNT.
052500
052600*-----------------------------------------------------------------*
052700 B899-LIST-PENDING-QUEUE-EX.
052800*-----------------------------------------------------------------*
052900     EXIT.
053000
053100*-----------------------------------------------------------------*
053200 B810-LIST-ONE-IF-PENDING.
053300*-----------------------------------------------------------------*
053400     IF TU-RPT-STATUS (RPT-IDX) = "PENDING "
053500        MOVE "PENDING REPORT  " TO PND-D-LABEL
053600        MOVE TU-RPT-ID (RPT-IDX) TO PND-D-REPORT-ID
053700        MOVE TU-RPT-STATION-ID (RPT-IDX) TO PND-D-STATION-ID
053800        MOVE TU-RPT-LINE-ID (RPT-IDX) TO PND-D-LINE-ID
053900        MOVE TU-RPT-CREATED-TS (RPT-IDX) TO PND-D-CREATED-TS
054000        WRITE ADM-IO-RECORD FROM PND-D-LINE
054100     END-IF.
054200     SET RPT-IDX UP BY 1.
054300
054400*-----------------------------------------------------------------*
054500 C000-PROCESS-STATIONS.
054600*-----------------------------------------------------------------*
054700     MOVE ZERO                  TO WK-T-STATIONS-PROCESSED.
054800     MOVE ZERO                  TO WK-T-REPORTS-CONSIDERED.
054900     SET STA-IDX                 TO 1.
055000     PERFORM C100-PROCESS-ONE-STATION UNTIL STA-IDX > WK-STA-COUNT.
055100
055200*-----------------------------------------------------------------*
055300 C099-PROCESS-STATIONS-EX.
055400*-----------------------------------------------------------------*
055500     EXIT.
055600
055700*-----------------------------------------------------------------*
055800 C100-PROCESS-ONE-STATION.
055900*-----------------------------------------------------------------*
056000     IF TU-STA-ACTIVE-FLAG (STA-IDX) = "Y"
056100        PERFORM C200-COMPUTE-CURRENT-LEVEL
056200           THRU C299-COMPUTE-CURRENT-LEVEL-EX
056300        PERFORM C300-COMPUTE-PREDICTED-LEVEL
056400           THRU C399-COMPUTE-PREDICTED-LEVEL-EX
056500        PERFORM C400-COMPUTE-CONFIDENCE
056600           THRU C499-COMPUTE-CONFIDENCE-EX
056700        PERFORM C900-WRITE-STATUS-LINE
056800           THRU C999-WRITE-STATUS-LINE-EX
056900        ADD 1                   TO WK-T-STATIONS-PROCESSED
057000        ADD WK-CRDLVL-RPT-COUNT TO WK-T-REPORTS-CONSIDERED
057100     END-IF.
057200     SET STA-IDX UP BY 1.
057300
057400*-----------------------------------------------------------------*
057500 C200-COMPUTE-CURRENT-LEVEL.
057600*-----------------------------------------------------------------*
057700     MOVE TU-STA-ID (STA-IDX)   TO WK-CRDLVL-STATION-ID.
057800     MOVE WK-N-NOW-TS           TO WK-CRDLVL-NOW-TS.
057900     CALL "MYCRDLVL" USING WK-CRDLVL, WK-RPT-TABLE.
058000
058100*-----------------------------------------------------------------*
058200 C299-COMPUTE-CURRENT-LEVEL-EX.
058300*-----------------------------------------------------------------*
058400     EXIT.
058500
058600*-----------------------------------------------------------------*
058700 C300-COMPUTE-PREDICTED-LEVEL.
058800*-----------------------------------------------------------------*
058900     MOVE TU-STA-ID (STA-IDX)   TO WK-CRDPRD-STATION-ID.
059000     MOVE ZERO                  TO WK-CRDPRD-LINE-ID.
059100     MOVE WK-N-NOW-TS           TO WK-CRDPRD-NOW-TS.
059200     MOVE WK-N-HOUR-OF-NOW      TO WK-CRDPRD-NOW-HOUR.
059300     CALL "MYCRDPRD" USING WK-CRDPRD, WK-RPT-TABLE.
059400
059500*-----------------------------------------------------------------*
059600 C399-COMPUTE-PREDICTED-LEVEL-EX.
059700*-----------------------------------------------------------------*
059800     EXIT.
059900
060000*-----------------------------------------------------------------*
060100 C400-COMPUTE-CONFIDENCE.
060200*-----------------------------------------------------------------*
060300     MOVE 0.30                   TO STS-D-CONFIDENCE.
060400     SET CRD-CONF-IDX             TO 1.
060500     SEARCH CRD-CONF-ENTRY
060600        WHEN WK-CRDLVL-RPT-COUNT >= CRD-CONF-LOW (CRD-CONF-IDX)
060700         AND WK-CRDLVL-RPT-COUNT <= CRD-CONF-HIGH (CRD-CONF-IDX)
060800           MOVE CRD-CONF-VALUE (CRD-CONF-IDX) TO STS-D-CONFIDENCE
060900     END-SEARCH.
061000
061100*-----------------------------------------------------------------*
061200 C499-COMPUTE-CONFIDENCE-EX.
061300*-----------------------------------------------------------------*
061400     EXIT.
061500
061600*-----------------------------------------------------------------*
061700 C900-WRITE-STATUS-LINE.
061800*-----------------------------------------------------------------*
061900     MOVE TU-STA-ID (STA-IDX)         TO STS-D-STATION-ID.
062000     MOVE TU-STA-NAME (STA-IDX)       TO STS-D-NAME.
062100     MOVE WK-CRDLVL-CUR-LEVEL         TO STS-D-CURR-LEVEL.
062200     MOVE WK-CRDPRD-PRED-LEVEL        TO STS-D-PRED-LEVEL.
062300     MOVE WK-CRDLVL-RPT-COUNT         TO STS-D-RPT-COUNT.
062400     MOVE WK-CRDLVL-LAST-TS           TO STS-D-LAST-TS.
062500     WRITE STS-IO-RECORD FROM STS-D-LINE.
062600
062700*-----------------------------------------------------------------*
062800 C999-WRITE-STATUS-LINE-EX.
062900*-----------------------------------------------------------------*
063000     EXIT.
063100
063200*-----------------------------------------------------------------*
063300 F000-WRITE-REPORT-TOTALS.
063400*-----------------------------------------------------------------*
063500     MOVE "TOTAL STATIONS PROCESSED"           TO STS-T-LABEL.
063600     MOVE WK-T-STATIONS-PROCESSED              TO STS-T-VALUE.
063700     WRITE STS-IO-RECORD FROM STS-T-LINE.
063800
063900     MOVE "TOTAL APPROVED REPORTS CONSIDERED"  TO STS-T-LABEL.
064000     MOVE WK-T-REPORTS-CONSIDERED              TO STS-T-VALUE.
064100     WRITE STS-IO-RECORD FROM STS-T-LINE.
064200
064300*-----------------------------------------------------------------*
064400 F099-WRITE-REPORT-TOTALS-EX.
064500*-----------------------------------------------------------------*
064600     EXIT.
064700
064800*-----------------------------------------------------------------*
064900 D000-PROCESS-ADMIN-STATS.
065000*-----------------------------------------------------------------*
065100     MOVE WK-USR-COUNT           TO WK-ADM-TOTAL-USERS.
065200     MOVE WK-STA-COUNT           TO WK-ADM-TOTAL-STATIONS.
065300     MOVE WK-RPT-COUNT           TO WK-ADM-TOTAL-REPORTS.
065400     MOVE ZERO                   TO WK-ADM-NEW-USERS-TODAY.
065500     MOVE ZERO                   TO WK-ADM-ACTIVE-USERS-WEEK.
065600     MOVE ZERO                   TO WK-ADM-NEW-REPORTS-TODAY.
065700     MOVE ZERO                   TO WK-ADM-PENDING-REPORTS.
065800
065900     SET USR-IDX                  TO 1.
066000     PERFORM D100-SCAN-ONE-USER UNTIL USR-IDX > WK-USR-COUNT.
066100
066200     SET RPT-IDX                  TO 1.
066300     PERFORM D200-SCAN-ONE-REPORT UNTIL RPT-IDX > WK-RPT-COUNT.
066400
066500*-----------------------------------------------------------------*
066600 D099-PROCESS-ADMIN-STATS-EX.
066700*-----------------------------------------------------------------*
066800     EXIT.
066900
067000*-----------------------------------------------------------------*
067100 D100-SCAN-ONE-USER.
067200*-----------------------------------------------------------------*
067300     MOVE 1                      TO WK-ADMSTA-OPTION.
067400     MOVE TU-USR-CREATED-TS (USR-IDX) TO WK-ADMSTA-CANDIDATE-TS.
067500     MOVE WK-N-NOW-TS             TO WK-ADMSTA-NOW-TS.
067600     CALL "MYADMSTA" USING WK-ADMSTA.
067700     IF WK-ADMSTA-WITHIN-CUTOFF = "Y"
067800        ADD 1                     TO WK-ADM-NEW-USERS-TODAY
067900     END-IF.
068000
068100     IF TU-USR-LAST-LOGIN-TS (USR-IDX) NOT = ZERO
068200        MOVE 2                    TO WK-ADMSTA-OPTION
068300        MOVE TU-USR-LAST-LOGIN-TS (USR-IDX) TO WK-ADMSTA-CANDIDATE-TS
068400        CALL "MYADMSTA" USING WK-ADMSTA
068500        IF WK-ADMSTA-WITHIN-CUTOFF = "Y"
068600           ADD 1                  TO WK-ADM-ACTIVE-USERS-WEEK
068700        END-IF
068800     END-IF.
068900     SET USR-IDX UP BY 1.
069000
069100*-----------------------------------------------------------------*
069200 D200-SCAN-ONE-REPORT.
069300*-----------------------------------------------------------------*
069400     MOVE 1                      TO WK-ADMSTA-OPTION.
069500     MOVE TU-RPT-CREATED-TS (RPT-IDX) TO WK-ADMSTA-CANDIDATE-TS.
069600     MOVE WK-N-NOW-TS             TO WK-ADMSTA-NOW-TS.
069700     CALL "MYADMSTA" USING WK-ADMSTA.
069800     IF WK-ADMSTA-WITHIN-CUTOFF = "Y"
069900        ADD 1                     TO WK-ADM-NEW-REPORTS-TODAY
070000     END-IF.
070100
070200     IF TU-RPT-STATUS (RPT-IDX) = "PENDING "
070300        ADD 1                     TO WK-ADM-PENDING-REPORTS
070400     END-IF.
070500     SET RPT-IDX UP BY 1.
070600
070700*-----------------------------------------------------------------*
070800 D900-WRITE-ADMIN-SUMMARY.
070900*-----------------------------------------------------------------*
071000     MOVE "TOTAL USERS"                TO ADM-D-LABEL.
071100     MOVE WK-ADM-TOTAL-USERS            TO ADM-D-VALUE.
071200     WRITE ADM-IO-RECORD FROM ADM-D-LINE.
071300
071400     MOVE "TOTAL STATIONS"              TO ADM-D-LABEL.
071500     MOVE WK-ADM-TOTAL-STATIONS         TO ADM-D-VALUE.
071600     WRITE ADM-IO-RECORD FROM ADM-D-LINE.
071700
071800     MOVE "TOTAL REPORTS"               TO ADM-D-LABEL.
071900     MOVE WK-ADM-TOTAL-REPORTS          TO ADM-D-VALUE.
072000     WRITE ADM-IO-RECORD FROM ADM-D-LINE.
072100
072200     MOVE "NEW USERS TODAY"             TO ADM-D-LABEL.
072300     MOVE WK-ADM-NEW-USERS-TODAY        TO ADM-D-VALUE.
072400     WRITE ADM-IO-RECORD FROM ADM-D-LINE.
072500
072600     MOVE "NEW REPORTS TODAY"           TO ADM-D-LABEL.
072700     MOVE WK-ADM-NEW-REPORTS-TODAY      TO ADM-D-VALUE.
072800     WRITE ADM-IO-RECORD FROM ADM-D-LINE.
072900
073000     MOVE "ACTIVE USERS THIS WEEK"      TO ADM-D-LABEL.
073100     MOVE WK-ADM-ACTIVE-USERS-WEEK      TO ADM-D-VALUE.
073200     WRITE ADM-IO-RECORD FROM ADM-D-LINE.
073300
073400     MOVE "PENDING REPORTS"             TO ADM-D-LABEL.
073500     MOVE WK-ADM-PENDING-REPORTS        TO ADM-D-VALUE.
073600     WRITE ADM-IO-RECORD FROM ADM-D-LINE.
073700
074200*-----------------------------------------------------------------*
074300 D999-WRITE-ADMIN-SUMMARY-EX.
074400*-----------------------------------------------------------------*
074500     EXIT.
074600
074700*-----------------------------------------------------------------*
074800 Z000-END-PROGRAM.
074900*-----------------------------------------------------------------*
075000     CLOSE USERS-IN
075100           STATIONS-IN
075200           LINES-IN
075300           REPORTS-IN
075400           REPORT-TXN-IN
075500           STATUS-OUT
075600           ADMIN-SUMMARY
075700           REJECT-OUT.
075800
075900*-----------------------------------------------------------------*
076000 Z099-END-PROGRAM-EX.
076100*-----------------------------------------------------------------*
076200     EXIT.
076300
076400******************************************************************
076500*************** END OF PROGRAM SOURCE - MYCRDRV ***************
076600******************************************************************
