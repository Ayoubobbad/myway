000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.   MYRPTMOD.
000500 AUTHOR.       HBENNANI.
000600 INSTALLATION. MYWAY TRANSIT AUTHORITY - I.S. DEPT.
000700 DATE-WRITTEN. 22 MAY 1989.
000800 DATE-COMPILED.
000900 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
001000*=================================================================
001100*
001200*DESCRIPTION : THIS IS A CALLED ROUTINE TO MODERATE A PENDING    *
001300*              CROWD REPORT (SET APPROVED/REJECTED, STAMP THE    *
001400*              MODERATOR AND TIMESTAMP) IN THE RESIDENT REPORT   *
001500*              TABLE.  THE OLDEST-FIRST PENDING QUEUE ITSELF IS  *
001600*              LISTED BY MYCRDRV DIRECTLY OUT OF WK-RPT-TABLE -  *
001700*              THE TABLE IS ALREADY RESIDENT THERE, SO NO CALL   *
001800*              IS NEEDED JUST TO WALK IT OLDEST-FIRST.           *
001900*=================================================================
002000*
002100* HISTORY OF AMENDMENT :                                         *
002200*=================================================================
002210*
002220* MYR2A3 - KTAZI    - 14/02/2000 - VALID-STATUS LITERALS MOVED    *
002230*                      INTO A SMALL TABLE, SEARCHED BY A COMP     *
002240*                      SUBSCRIPT, IN PLACE OF THE TWO "NOT ="     *
002250*                      COMPARES - SAME HOUSE IDIOM NOW USED BY    *
002260*                      MYADMSTA AND MYSTAUPD FOR THEIR OWN SMALL   *
002270*                      LOOKUP TABLES.  ALSO REJECT A MODERATOR ID  *
002280*                      OF ZERO OR NON-NUMERIC (HELP DESK TICKET    *
002290*                      MYW-HD-0512 - A BLANK OPERATOR FIELD ON     *
002295*                      THE MODERATION SCREEN WAS GETTING STAMPED   *
002296*                      AS MODERATOR 000000000).                   *
002300*
002400* MYR2A2 - SIDRISSI - 06/11/1996 - REJECT A MODERATION REQUEST ON *
002500*                      A REPORT THAT IS NOT STILL PENDING (HELP   *
002600*                      DESK TICKET MYW-HD-0488 - TWO MODERATORS   *
002700*                      WORKING THE SAME QUEUE WERE OVERWRITING    *
002800*                      EACH OTHER'S DECISION).                    *
002900* MYR2A1 - RBENALI  - 19/03/1999 - Y2K SIGN-OFF - NO LOGIC CHANGE *
003000*                      IN THIS ROUTINE.                          *
003100* MYR2A0 - HBENNANI - 22/05/1989 - INITIAL VERSION.               *
003200*=================================================================
003300*
003400 EJECT
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES.   CLASS MYW-ALPHABETIC IS "A" THRU "Z"
004000                  UPSI-0 ON STATUS IS MYW-TRACE-SWITCH.
004100 EJECT
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  FILLER                      PIC X(24) VALUE
004500        "** PROGRAM MYRPTMOD **".
004600
004700 01  WK-C-COMMON.
004800        COPY CRDCOM.
004900
005000 01  WS-M-FLAG                    PIC X(01).
005100 01  WS-M-FLAG-R REDEFINES WS-M-FLAG.
005200     05  WS-M-FLAG-NUMERIC        PIC 9(01).
005300
005400 01  WS-M-STATUS-WORK             PIC X(08) VALUE SPACES.
005500 01  WS-M-STATUS-WORK-R REDEFINES WS-M-STATUS-WORK.
005600     05  WS-M-STATUS-FIRST-CHAR   PIC X(01).
005700     05  FILLER                   PIC X(07).
005800
005900 01  WS-M-MODERATED-STAMP         PIC 9(14) VALUE ZERO.
006000 01  WS-M-MODERATED-STAMP-R REDEFINES WS-M-MODERATED-STAMP.
006100     05  WS-M-MODERATED-YYYYMMDD  PIC 9(08).
006200     05  WS-M-MODERATED-HHMMSS    PIC 9(06).
006250
006260* ---------- VALID-STATUS TABLE (SEE MOD MYR2A3 ABOVE) ----------*
006270 01  WS-M-STATUS-TAB-INIT.
006280     05  FILLER                   PIC X(08) VALUE "APPROVED".
006290     05  FILLER                   PIC X(08) VALUE "REJECTED".
006300 01  WS-M-STATUS-TAB REDEFINES WS-M-STATUS-TAB-INIT.
006310     05  WS-M-STATUS-ENTRY        PIC X(08) OCCURS 2 TIMES.
006320 01  WS-M-STATUS-SUB              PIC 9(01) COMP.
006330 01  WS-M-STATUS-MATCH            PIC X(01) VALUE "N".
006340     88  WS-M-STATUS-IS-VALID         VALUE "Y".
006350     88  WS-M-STATUS-NOT-VALID        VALUE "N".
006360
006400****************
006500 LINKAGE SECTION.
006600****************
006700 COPY RPTMOD.
006800 COPY RPTTAB.
006900
007000****************************************
007100 PROCEDURE DIVISION USING WK-RPTMOD, WK-RPT-TABLE.
007200****************************************
007300 MAIN-MODULE.
007400     PERFORM A000-PROCESS-CALLED-ROUTINE
007500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007600     GOBACK.
007700
007800*-----------------------------------------------------------------
007900 A000-PROCESS-CALLED-ROUTINE.
008000*-----------------------------------------------------------------
008100     MOVE "Y"                 TO WK-RPTMOD-FOUND.
008200     MOVE SPACES               TO WK-RPTMOD-REASON-CD.
008300
008400     IF WK-RPTMOD-REPORT-ID NOT NUMERIC
008500        OR WK-RPTMOD-REPORT-ID = ZERO
008600        OR WK-RPTMOD-REPORT-ID > WK-RPT-COUNT
008700        MOVE "N"               TO WK-RPTMOD-FOUND
008800        MOVE "COM0245"         TO WK-RPTMOD-REASON-CD
008900        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009000
009100     SET RPT-IDX               TO WK-RPTMOD-REPORT-ID.
009200
009300     MOVE "N"                  TO WS-M-FLAG.
009400     IF TU-RPT-STATUS (RPT-IDX) NOT = "PENDING "
009500        MOVE "Y"               TO WS-M-FLAG.
009600     IF WS-M-FLAG = "Y"
009700        MOVE "N"               TO WK-RPTMOD-FOUND
009800        MOVE "COM0290"         TO WK-RPTMOD-REASON-CD
009900        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010000
010100*--> CHEAP FIRST-CHARACTER SCREEN BEFORE THE FULL LITERAL COMPARE
010200*    (SAME HABIT AS THE OLD TRFVBACU STATUS-CODE CHECK).
010300     MOVE WK-RPTMOD-NEW-STATUS TO WS-M-STATUS-WORK.
010400     IF WS-M-STATUS-FIRST-CHAR NOT = "A" AND
010500        WS-M-STATUS-FIRST-CHAR NOT = "R"
010600        MOVE "N"               TO WK-RPTMOD-FOUND
010700        MOVE "COM0270"         TO WK-RPTMOD-REASON-CD
010800        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010900
011000     SET WS-M-STATUS-NOT-VALID    TO TRUE.
011010     MOVE 1                       TO WS-M-STATUS-SUB.
011020     PERFORM B100-SEARCH-STATUS-TAB
011030        UNTIL WS-M-STATUS-SUB > 2
011040           OR WS-M-STATUS-IS-VALID.
011050     IF WS-M-STATUS-NOT-VALID
011200        MOVE "N"               TO WK-RPTMOD-FOUND
011300        MOVE "COM0270"         TO WK-RPTMOD-REASON-CD
011400        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011500
011510     IF WK-RPTMOD-MODERATOR-ID NOT NUMERIC
011520        OR WK-RPTMOD-MODERATOR-ID = ZERO
011530        MOVE "N"               TO WK-RPTMOD-FOUND
011540        MOVE "COM0246"         TO WK-RPTMOD-REASON-CD
011550        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011560
011600     MOVE WK-RPTMOD-NOW-TS     TO WS-M-MODERATED-STAMP.
011700     IF WS-M-MODERATED-YYYYMMDD = ZERO
011800        MOVE "N"               TO WK-RPTMOD-FOUND
011900        MOVE "COM0280"         TO WK-RPTMOD-REASON-CD
012000        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012100
012200     MOVE WK-RPTMOD-NEW-STATUS TO TU-RPT-STATUS (RPT-IDX).
012300     MOVE WS-M-MODERATED-STAMP TO TU-RPT-MODERATED-TS (RPT-IDX).
012400     MOVE WK-RPTMOD-MODERATOR-ID
012500                               TO TU-RPT-MODERATOR-ID (RPT-IDX).
012600
012700*-----------------------------------------------------------------
012800 A099-PROCESS-CALLED-ROUTINE-EX.
012900*-----------------------------------------------------------------
013000     EXIT.
013050
013060*-----------------------------------------------------------------
013070 B100-SEARCH-STATUS-TAB.
013080*-----------------------------------------------------------------
013090     IF WK-RPTMOD-NEW-STATUS = WS-M-STATUS-ENTRY (WS-M-STATUS-SUB)
013100        SET WS-M-STATUS-IS-VALID TO TRUE
013110     ELSE
013120        ADD 1                    TO WS-M-STATUS-SUB.
013130
013200******************************************************************
013300*************** END OF PROGRAM SOURCE - MYRPTMOD ***************
013400******************************************************************
