000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.   MYCRDPRD.
000500 AUTHOR.       HBENNANI.
000600 INSTALLATION. MYWAY TRANSIT AUTHORITY - I.S. DEPT.
000700 DATE-WRITTEN. 26 OCT 1991.
000800 DATE-COMPILED.
000900 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
001000*DESCRIPTION : SUBROUTINE - PREDICT THE CROWD LEVEL FOR A
001100*              STATION OR LINE FROM ONE WEEK OF APPROVED HISTORY,
001200*              BUCKETED BY HOUR-OF-DAY.  WHEN THE CURRENT HOUR'S
001300*              BUCKET IS EMPTY THE NEIGHBOURING HOURS ARE PROBED
001400*              (+1,-1,+2,-2) BEFORE FALLING BACK TO THE WHOLE
001500*              WEEK, THEN TO THE TIME-OF-DAY DEFAULT.
001600*=================================================================
001700*
001800* HISTORY OF MODIFICATION:
001900*
002000*=================================================================
002100*
002200* TAG     DEV      DATE        DESCRIPTION
002300*-----------------------------------------------------------------
002400* MYP3A02 RBENALI  19/03/1999 - Y2K SIGN-OFF - DAY-NUMBER MATH
002500*                   REVIEWED, NO LOGIC CHANGE.
002600* MYP3A01 KTAZI     08/02/1993 - ADD THE +2/-2 HOUR PROBE - THE
002700*                   ORIGINAL VERSION ONLY TRIED +1/-1 AND FELL TO
002800*                   THE WEEKLY AVERAGE TOO OFTEN ON QUIET LINES.
002900* MYP3A00 HBENNANI  26/10/1991 - INITIAL VERSION.
003000*-----------------------------------------------------------------
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.   CLASS MYW-ALPHABETIC IS "A" THRU "Z"
003700                  UPSI-0 ON STATUS IS MYW-TRACE-SWITCH.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100***********************
004200 01  FILLER                  PIC X(24) VALUE
004300        "** PROGRAM MYCRDPRD **".
004400
004500 01  WK-C-COMMON.
004600        COPY CRDCOM.
004700
004800* ------------------- HOUR-OF-DAY BUCKET TABLE -------------------*
004900 01  WK-P-BUCKET-TAB.
005000     05  WK-P-BUCKET OCCURS 24 TIMES INDEXED BY WK-P-BKT-IDX.
005100         10  WK-P-BKT-COUNT      PIC 9(05) COMP.
005200         10  WK-P-BKT-SUM        PIC S9(05)V9(04) COMP-3.
005300 01  WK-P-BUCKET-TAB-R REDEFINES WK-P-BUCKET-TAB.
005400     05  FILLER                 PIC X(24) OCCURS 24 TIMES.
005500
005600 01  WK-P-TOTAL-COUNT        PIC 9(05) COMP.
005700 01  WK-P-TOTAL-SUM          PIC S9(05)V9(04) COMP-3.
005800 01  WK-P-AVERAGE            PIC S9(03)V9(04) COMP-3.
005900
006000* ------------------- OFFSET-PROBE SEQUENCE TABLE -----------------*
006100 01  WK-P-OFFSET-TAB-INIT.
006200     05  FILLER               PIC S9(02) VALUE +0.
006300     05  FILLER               PIC S9(02) VALUE +1.
006400     05  FILLER               PIC S9(02) VALUE -1.
006500     05  FILLER               PIC S9(02) VALUE +2.
006600     05  FILLER               PIC S9(02) VALUE -2.
006700 01  WK-P-OFFSET-TAB REDEFINES WK-P-OFFSET-TAB-INIT.
006800     05  WK-P-OFFSET OCCURS 5 TIMES PIC S9(02).
006900
007000 01  WK-P-CTR                PIC 9(01) COMP.
007100 01  WK-P-PROBE-HOUR         PIC S9(03) COMP-3.
007200 01  WK-P-FOUND-BUCKET       PIC X(01).
007300     88  WK-P-BUCKET-FOUND       VALUE "Y".
007400     88  WK-P-BUCKET-NOT-FOUND   VALUE "N".
007500
007600 01  WK-P-ONE-VALUE           PIC 9(01) COMP-3.
007700 01  WK-P-TS-SPLIT.
007800     05  WK-P-TS-YYYY          PIC 9(04).
007900     05  WK-P-TS-MM            PIC 9(02).
008000     05  WK-P-TS-DD            PIC 9(02).
008100     05  WK-P-TS-HH            PIC 9(02).
008200     05  WK-P-TS-MN            PIC 9(02).
008300     05  WK-P-TS-SS            PIC 9(02).
008400 01  WK-P-TS-SPLIT-R REDEFINES WK-P-TS-SPLIT.
008500     05  FILLER                PIC 9(08).
008600     05  WK-P-TS-HHMMSS        PIC 9(06).
008700
008800 01  WK-P-DAYNO-CALC.
008900     05  WK-P-CALC-A           PIC S9(09) COMP-3.
009000     05  WK-P-CALC-Y           PIC S9(09) COMP-3.
009100     05  WK-P-CALC-M           PIC S9(09) COMP-3.
009200     05  WK-P-CALC-STEP1       PIC S9(09) COMP-3.
009300     05  WK-P-CALC-STEP2       PIC S9(09) COMP-3.
009400     05  WK-P-CALC-STEP3       PIC S9(09) COMP-3.
009500     05  WK-P-CALC-STEP4       PIC S9(09) COMP-3.
009600     05  WK-P-CALC-STEP5       PIC S9(09) COMP-3.
009700     05  WK-P-CALC-JDN         PIC S9(09) COMP-3.
009800
009900 01  WK-P-NOW-JDN             PIC S9(09) COMP-3.
010000 01  WK-P-RPT-JDN             PIC S9(09) COMP-3.
010100 01  WK-P-ELAPSED-DAYS        PIC S9(09) COMP-3.
010200
010300 EJECT
010400 LINKAGE SECTION.
010500*****************
010600 COPY CRDPRD.
010700 COPY RPTTAB.
010800
010900*****************************************************
011000 PROCEDURE DIVISION USING WK-CRDPRD, WK-RPT-TABLE.
011100*****************************************************
011200 MAIN-MODULE.
011300     PERFORM A000-MAIN-PROCESSING
011400        THRU A099-MAIN-PROCESSING-EX.
011500     GOBACK.
011600
011700*----------------------------------------------------------------*
011800 A000-MAIN-PROCESSING.
011900*----------------------------------------------------------------*
012000     MOVE "Y"                 TO WK-CRDPRD-NO-ERROR.
012100
012200     IF WK-CRDPRD-STATION-ID = ZERO AND WK-CRDPRD-LINE-ID = ZERO
012300        MOVE "MOYEN "          TO WK-CRDPRD-PRED-LEVEL
012400        GO TO A099-MAIN-PROCESSING-EX.
012500
012600     MOVE ZERO                 TO WK-P-TOTAL-COUNT.
012700     MOVE ZERO                 TO WK-P-TOTAL-SUM.
012800     SET WK-P-BKT-IDX            TO 1.
012900     PERFORM A050-CLEAR-ONE-BUCKET UNTIL WK-P-BKT-IDX > 24.
013000
013100     MOVE WK-CRDPRD-NOW-TS      TO WK-P-TS-SPLIT.
013200     PERFORM D100-COMPUTE-DAY-NUMBER
013300        THRU D199-COMPUTE-DAY-NUMBER-EX.
013400     MOVE WK-P-CALC-JDN          TO WK-P-NOW-JDN.
013500
013600     SET RPT-IDX                 TO 1.
013700     PERFORM B100-BUCKET-ONE-REPORT
013800        UNTIL RPT-IDX > WK-RPT-COUNT.
013900
014000     PERFORM C100-CHOOSE-BUCKET
014100        THRU C199-CHOOSE-BUCKET-EX.
014200
014300*----------------------------------------------------------------*
014400 A099-MAIN-PROCESSING-EX.
014500*----------------------------------------------------------------*
014600     EXIT.
014700
014800*----------------------------------------------------------------*
014900 A050-CLEAR-ONE-BUCKET.
015000*----------------------------------------------------------------*
015100     MOVE ZERO TO WK-P-BKT-COUNT (WK-P-BKT-IDX).
015200     MOVE ZERO TO WK-P-BKT-SUM (WK-P-BKT-IDX).
015300     SET WK-P-BKT-IDX UP BY 1.
015400
015500*----------------------------------------------------------------*
015600 B100-BUCKET-ONE-REPORT.
015700*----------------------------------------------------------------*
015800     IF TU-RPT-STATUS (RPT-IDX) = "APPROVED" AND
015900        TU-RPT-CREATED-TS (RPT-IDX) NOT = ZERO AND
016000        ((WK-CRDPRD-STATION-ID NOT = ZERO AND
016100          TU-RPT-STATION-ID (RPT-IDX) = WK-CRDPRD-STATION-ID) OR
016200         (WK-CRDPRD-LINE-ID NOT = ZERO AND
016300          TU-RPT-LINE-ID (RPT-IDX) = WK-CRDPRD-LINE-ID))
016400        MOVE TU-RPT-CREATED-TS (RPT-IDX) TO WK-P-TS-SPLIT
016500        PERFORM D100-COMPUTE-DAY-NUMBER
016600           THRU D199-COMPUTE-DAY-NUMBER-EX
016700        MOVE WK-P-CALC-JDN       TO WK-P-RPT-JDN
016800        COMPUTE WK-P-ELAPSED-DAYS = WK-P-NOW-JDN - WK-P-RPT-JDN
016900        IF WK-P-ELAPSED-DAYS >= 0 AND WK-P-ELAPSED-DAYS <= 7
017000           PERFORM B200-ADD-TO-BUCKET
017100              THRU B299-ADD-TO-BUCKET-EX
017200        END-IF
017300     END-IF.
017400     SET RPT-IDX UP BY 1.
017500
017600*----------------------------------------------------------------*
017700 B200-ADD-TO-BUCKET.
017800*----------------------------------------------------------------*
017900     SET CRD-LEVEL-IDX          TO 1.
018000     SEARCH CRD-LEVEL-ENTRY
018100        WHEN CRD-LEVEL-CODE (CRD-LEVEL-IDX) =
018200             TU-RPT-CROWD-LEVEL (RPT-IDX)
018300           MOVE CRD-LEVEL-VALUE (CRD-LEVEL-IDX)
018400                                TO WK-P-ONE-VALUE
018500     END-SEARCH.
018600
018700     SET WK-P-BKT-IDX            TO WK-P-TS-HH.
018800     SET WK-P-BKT-IDX             UP BY 1.
018900     ADD 1                        TO WK-P-BKT-COUNT (WK-P-BKT-IDX).
019000     ADD WK-P-ONE-VALUE           TO WK-P-BKT-SUM (WK-P-BKT-IDX).
019100     ADD 1                        TO WK-P-TOTAL-COUNT.
019200     ADD WK-P-ONE-VALUE           TO WK-P-TOTAL-SUM.
019300
019400*----------------------------------------------------------------*
019500 B299-ADD-TO-BUCKET-EX.
019600*----------------------------------------------------------------*
019700     EXIT.
019800
019900*----------------------------------------------------------------*
020000 C100-CHOOSE-BUCKET.
020100*----------------------------------------------------------------*
020200     IF WK-P-TOTAL-COUNT = ZERO
020300        PERFORM E100-TIME-OF-DAY-DEFAULT
020400           THRU E199-TIME-OF-DAY-DEFAULT-EX
020500        GO TO C199-CHOOSE-BUCKET-EX.
020600
020700     SET WK-P-BUCKET-NOT-FOUND     TO TRUE.
020800     MOVE 1                        TO WK-P-CTR.
020900     PERFORM C200-PROBE-ONE-OFFSET
021000        UNTIL WK-P-CTR > 5 OR WK-P-BUCKET-FOUND.
021100
021200     IF WK-P-BUCKET-NOT-FOUND
021300        COMPUTE WK-P-AVERAGE = WK-P-TOTAL-SUM / WK-P-TOTAL-COUNT
021400     END-IF.
021500
021600     PERFORM F100-MAP-LEVEL
021700        THRU F199-MAP-LEVEL-EX.
021800
021900*----------------------------------------------------------------*
022000 C199-CHOOSE-BUCKET-EX.
022100*----------------------------------------------------------------*
022200     EXIT.
022300
022400*----------------------------------------------------------------*
022500 C200-PROBE-ONE-OFFSET.
022600*----------------------------------------------------------------*
022700     COMPUTE WK-P-PROBE-HOUR =
022800          WK-CRDPRD-NOW-HOUR + WK-P-OFFSET (WK-P-CTR).
022900     IF WK-P-PROBE-HOUR < 0
023000        COMPUTE WK-P-PROBE-HOUR = WK-P-PROBE-HOUR + 24.
023100     IF WK-P-PROBE-HOUR > 23
023200        COMPUTE WK-P-PROBE-HOUR = WK-P-PROBE-HOUR - 24.
023300
023400     SET WK-P-BKT-IDX TO WK-P-PROBE-HOUR.
023500     SET WK-P-BKT-IDX UP BY 1.
023600
023700     IF WK-P-BKT-COUNT (WK-P-BKT-IDX) > ZERO
023800        COMPUTE WK-P-AVERAGE =
023900           WK-P-BKT-SUM (WK-P-BKT-IDX) / WK-P-BKT-COUNT (WK-P-BKT-IDX)
024000        SET WK-P-BUCKET-FOUND TO TRUE
024100     END-IF.
024200     ADD 1 TO WK-P-CTR.
024300
024400*----------------------------------------------------------------*
024500 F100-MAP-LEVEL.
024600*----------------------------------------------------------------*
024700     IF WK-P-AVERAGE <= 1.5
024800        MOVE "FAIBLE"          TO WK-CRDPRD-PRED-LEVEL
024900     ELSE
025000        IF WK-P-AVERAGE <= 2.5
025100           MOVE "MOYEN "       TO WK-CRDPRD-PRED-LEVEL
025200        ELSE
025300           MOVE "FORT  "       TO WK-CRDPRD-PRED-LEVEL.
025400
025500*----------------------------------------------------------------*
025600 F199-MAP-LEVEL-EX.
025700*----------------------------------------------------------------*
025800     EXIT.
025900
026000*----------------------------------------------------------------*
026100 E100-TIME-OF-DAY-DEFAULT.
026200*----------------------------------------------------------------*
026300     IF (WK-CRDPRD-NOW-HOUR >= 7 AND WK-CRDPRD-NOW-HOUR <= 9) OR
026400        (WK-CRDPRD-NOW-HOUR >= 17 AND WK-CRDPRD-NOW-HOUR <= 19)
026500        MOVE "FORT  "          TO WK-CRDPRD-PRED-LEVEL
026600     ELSE
026700        IF WK-CRDPRD-NOW-HOUR >= 10 AND WK-CRDPRD-NOW-HOUR <= 16
026800           MOVE "MOYEN "       TO WK-CRDPRD-PRED-LEVEL
026900        ELSE
027000           MOVE "FAIBLE"       TO WK-CRDPRD-PRED-LEVEL.
027100
027200*----------------------------------------------------------------*
027300 E199-TIME-OF-DAY-DEFAULT-EX.
027400*----------------------------------------------------------------*
027500     EXIT.
027600
027700*----------------------------------------------------------------*
027800 D100-COMPUTE-DAY-NUMBER.
027900*----------------------------------------------------------------*
028000     COMPUTE WK-P-CALC-A   = (14 - WK-P-TS-MM) / 12.
028100     COMPUTE WK-P-CALC-Y   = WK-P-TS-YYYY + 4800 - WK-P-CALC-A.
028200     COMPUTE WK-P-CALC-M   = WK-P-TS-MM + (12 * WK-P-CALC-A) - 3.
028300
028400     COMPUTE WK-P-CALC-STEP1 = (153 * WK-P-CALC-M) + 2.
028500     COMPUTE WK-P-CALC-STEP2 = WK-P-CALC-STEP1 / 5.
028600     COMPUTE WK-P-CALC-STEP3 = WK-P-CALC-Y / 4.
028700     COMPUTE WK-P-CALC-STEP4 = WK-P-CALC-Y / 100.
028800     COMPUTE WK-P-CALC-STEP5 = WK-P-CALC-Y / 400.
028900
029000     COMPUTE WK-P-CALC-JDN =
029100          WK-P-TS-DD + WK-P-CALC-STEP2 + (365 * WK-P-CALC-Y)
029200          + WK-P-CALC-STEP3 - WK-P-CALC-STEP4 + WK-P-CALC-STEP5
029300          - 32045.
029400
029500*----------------------------------------------------------------*
029600 D199-COMPUTE-DAY-NUMBER-EX.
029700*----------------------------------------------------------------*
029800     EXIT.
029900
030000******************************************************************
030100*************** END OF PROGRAM SOURCE - MYCRDPRD ***************
030200******************************************************************
