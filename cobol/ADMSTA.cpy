000100* ADMSTA.CPYBK - LINKAGE AREA FOR MYADMSTA (ADMIN STATISTICS)
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0014 22/05/1989 HBENNANI INITIAL VERSION.
000600*****************************************************************
000700     01  WK-ADMSTA.
000800         05  WK-ADMSTA-INPUT.
000900             10  WK-ADMSTA-OPTION       PIC 9(01).
001000*                                1 = WITHIN LAST 24 HOURS
001100*                                2 = WITHIN LAST 7 DAYS
001200             10  WK-ADMSTA-CANDIDATE-TS PIC 9(14).
001300             10  WK-ADMSTA-NOW-TS       PIC 9(14).
001400         05  WK-ADMSTA-OUTPUT.
001500             10  WK-ADMSTA-WITHIN-CUTOFF PIC X(01).
