000100* STATAB.CPYBK - STATION MASTER HELD RESIDENT IN WORKING-STORAGE
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0017 22/05/1989 HBENNANI INITIAL VERSION - REPLACES RANDOM
000600*                    ACCESS TO STAMST WITH A RESIDENT TABLE
000700*                    SEARCHED BY SEARCH ALL ON TU-STA-ID.
000800*****************************************************************
000900     01  WK-STA-TABLE.
001000         05  WK-STA-COUNT             PIC 9(05) COMP.
001100         05  FILLER                   PIC X(04).
001200         05  WK-STA-ENTRY OCCURS 500 TIMES
001300                           ASCENDING KEY IS TU-STA-ID
001400                           INDEXED BY STA-IDX.
001500             10  TU-STA-ID            PIC 9(09).
001600             10  TU-STA-NAME          PIC X(30).
001700             10  TU-STA-LAT           PIC S9(03)V9(06).
001800             10  TU-STA-LON           PIC S9(03)V9(06).
001900             10  TU-STA-TYPE          PIC X(07).
002000             10  TU-STA-ADDRESS       PIC X(40).
002100             10  TU-STA-CITY          PIC X(20).
002200             10  TU-STA-ACTIVE-FLAG   PIC X(01).
002300             10  TU-STA-CREATED-TS    PIC 9(14).
002400             10  FILLER               PIC X(04).
