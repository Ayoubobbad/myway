000100* LINMST.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* MYW0003 22/05/1989 HBENNANI  INITIAL VERSION - TRANSPORT LINE
000600*                              MASTER (BUS ROUTES AND TRAMWAY
000700*                              LINES).
000800*****************************************************************
000900* I-O FORMAT: LINMSTR  FROM FILE LINMST  OF LIBRARY MYWLIB
001000*****************************************************************
001100     05  LIN-RECORD                  PIC X(51).
001200     05  LIN-RECORD-1 REDEFINES LIN-RECORD.
001300         06  LIN-ID                   PIC 9(09).
001400*                                LINE ID - UNIQUE
001500         06  LIN-NAME                 PIC X(20).
001600*                                LINE NAME - UNIQUE
001700         06  LIN-TYPE                 PIC X(07).
001800*                                BUS / TRAMWAY
001900             88  LIN-TYPE-BUS             VALUE "BUS    ".
002000             88  LIN-TYPE-TRAMWAY         VALUE "TRAMWAY".
002100         06  LIN-COLOR                PIC X(10).
002200*                                DISPLAY COLOR CODE
002300         06  LIN-ACTIVE-FLAG          PIC X(01).
002400*                                Y = IN SERVICE, N = WITHDRAWN
002500             88  LIN-ACTIVE               VALUE "Y".
002600             88  LIN-INACTIVE             VALUE "N".
002700         06  FILLER                   PIC X(04).
002800*                                RESERVED FOR FUTURE EXPANSION
