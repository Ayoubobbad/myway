000100* STAMST.CPYBK
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* MYW0031 06/11/1996 SIDRISSI  ADD STA-CITY - NETWORK EXPANDED
000600*                              BEYOND CASABLANCA PROPER, CITY NO
000700*                              LONGER IMPLIED BY THE LINE TABLE.
000800*-----------------------------------------------------------------
000900* MYW0019 21/02/1992 KTAZI     ADD STA-ACTIVE-FLAG - STATIONS ARE
001000*                              NOW SOFT-DELETED (DEACTIVATED) ON
001100*                              CLOSURE, NEVER PHYSICALLY REMOVED.
001200*-----------------------------------------------------------------
001300* MYW0002 14/05/1989 HBENNANI  INITIAL VERSION - STATION MASTER,
001400*                              BUS AND TRAMWAY STOPS.
001500*****************************************************************
001600* I-O FORMAT: STAMSTR  FROM FILE STAMST  OF LIBRARY MYWLIB
001700*****************************************************************
001800     05  STA-RECORD                  PIC X(145).
001900     05  STA-RECORD-1 REDEFINES STA-RECORD.
002000         06  STA-ID                   PIC 9(09).
002100*                                STATION ID - UNIQUE
002200         06  STA-NAME                 PIC X(30).
002300*                                STATION NAME
002400         06  STA-LAT                  PIC S9(03)V9(06) SIGN
002500                                       LEADING SEPARATE.
002600*                                LATITUDE  - DEGREES
002700         06  STA-LON                  PIC S9(03)V9(06) SIGN
002800                                       LEADING SEPARATE.
002900*                                LONGITUDE - DEGREES
003000         06  STA-TYPE                 PIC X(07).
003100*                                BUS / TRAMWAY / MIXED
003200             88  STA-TYPE-BUS             VALUE "BUS    ".
003300             88  STA-TYPE-TRAMWAY         VALUE "TRAMWAY".
003400             88  STA-TYPE-MIXED           VALUE "MIXED  ".
003500         06  STA-ADDRESS              PIC X(40).
003600*                                STREET ADDRESS
003700         06  STA-CITY                 PIC X(20).
003800*                                CITY - DEFAULT CASABLANCA
003900         06  STA-ACTIVE-FLAG          PIC X(01).
004000*                                Y = OPEN FOR REPORTING
004100*                                N = DEACTIVATED (SOFT-DELETE)
004200             88  STA-ACTIVE               VALUE "Y".
004300             88  STA-INACTIVE             VALUE "N".
004400         06  STA-CREATED-TS           PIC 9(14).
004500*                                YYYYMMDDHHMMSS - OPENED DATE
004600         06  FILLER                   PIC X(04).
004700*                                RESERVED FOR FUTURE EXPANSION
004800     05  STA-LATLON-R REDEFINES STA-RECORD.
004900         06  FILLER                   PIC X(39).
005000         06  STA-LAT-SIGN             PIC X(01).
005100         06  STA-LAT-DIGITS           PIC 9(03)V9(06).
005200         06  STA-LON-SIGN             PIC X(01).
005300         06  STA-LON-DIGITS           PIC 9(03)V9(06).
005400         06  FILLER                   PIC X(86).
005500     05  STA-CREATED-TS-R REDEFINES STA-RECORD.
005600         06  FILLER                   PIC X(127).
005700         06  STA-OPN-DTE-PART.
005800             07  STA-OPN-YYYY         PIC 9(04).
005900             07  STA-OPN-MM           PIC 9(02).
006000             07  STA-OPN-DD           PIC 9(02).
006100         06  FILLER                   PIC X(10).
