000100* RPTMOD.CPYBK - LINKAGE AREA FOR MYRPTMOD (REPORT MODERATION)
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0010 22/05/1989 HBENNANI INITIAL VERSION.
000600*****************************************************************
000700     01  WK-RPTMOD.
000800         05  WK-RPTMOD-INPUT.
000900             10  WK-RPTMOD-REPORT-ID    PIC 9(09).
001000             10  WK-RPTMOD-NEW-STATUS   PIC X(08).
001100             10  WK-RPTMOD-MODERATOR-ID PIC 9(09).
001200             10  WK-RPTMOD-NOW-TS       PIC 9(14).
001300         05  WK-RPTMOD-OUTPUT.
001400             10  WK-RPTMOD-FOUND        PIC X(01).
001500             10  WK-RPTMOD-REASON-CD    PIC X(07).
