000100* CRDLVL.CPYBK - LINKAGE AREA FOR MYCRDLVL (CURRENT CROWD LEVEL)
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0008 22/05/1989 HBENNANI INITIAL VERSION.
000600*****************************************************************
000700     01  WK-CRDLVL.
000800         05  WK-CRDLVL-INPUT.
000900             10  WK-CRDLVL-STATION-ID   PIC 9(09).
001000             10  WK-CRDLVL-NOW-TS       PIC 9(14).
001100         05  WK-CRDLVL-OUTPUT.
001200             10  WK-CRDLVL-NO-ERROR     PIC X(01).
001300             10  WK-CRDLVL-CUR-LEVEL    PIC X(06).
001400             10  WK-CRDLVL-RPT-COUNT    PIC 9(05).
001500             10  WK-CRDLVL-LAST-TS      PIC 9(14).
