000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.   MYADMSTA.
000500 AUTHOR.       HBENNANI.
000600 INSTALLATION. MYWAY TRANSIT AUTHORITY - I.S. DEPT.
000700 DATE-WRITTEN. 24 JAN 1990.
000800 DATE-COMPILED.
000900 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
001000*=================================================================
001100*
001200*PROGRAM DESCRIPTION: TEST A CANDIDATE TIMESTAMP AGAINST THE      *
001300*                     ADMIN-STATISTICS CUT-OFF REQUESTED BY       *
001400*                     OPTION.                                    *
001500*
001600* OPTION   ACTION.......................  CUT-OFF................*
001700* 1        WITHIN LAST 24 HOURS OF NOW     NOW - 24 HOURS         *
001800* 2        WITHIN LAST 7 DAYS OF NOW       NOW - 7 DAYS           *
001900*
002000*=================================================================
002100*
002200* HISTORY OF MODIFICATION:                                       *
002300*=================================================================
002400*
002500*MOD.#   INIT     DATE         DESCRIPTION                       *
002600*------  -------  ----------  --------------------------------- *
002620* MYG2A2  KTAZI     05/04/2001 - CUT-OFF SECONDS (24-HOUR / 7-    *
002630*                   DAY) MOVED INTO A SMALL TABLE INDEXED BY     *
002640*                   WK-ADMSTA-OPTION, REPLACING THE TWO NAMED    *
002650*                   CONSTANTS - ONE LESS PLACE TO CHANGE THE     *
002660*                   CUT-OFF IF A THIRD OPTION IS EVER ADDED.     *
002670*-----------------------------------------------------------------*
002700* MYG2A1  RBENALI  19/03/1999 - Y2K SIGN-OFF - DAY-NUMBER         *
002800*                   ARITHMETIC REVIEWED FOR THE FULL 4-DIGIT     *
002900*                   YEAR, NO LOGIC CHANGE.                       *
003000* MYG2A0  HBENNANI  24/01/1990 - INITIAL VERSION.                 *
003100*=================================================================
003200*
003300 EJECT
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES.   CLASS MYW-ALPHABETIC IS "A" THRU "Z"
003900                  UPSI-0 ON STATUS IS MYW-TRACE-SWITCH.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01 FILLER               PIC X(24) VALUE
004300        "** PROGRAM MYADMSTA **".
004400
004500 01 WK-C-COMMON.
004600        COPY CRDCOM.
004700
004800 01 WK-G-CUTOFF-TAB-INIT.
004810     05  FILLER                PIC 9(09) VALUE 86400.
004820     05  FILLER                PIC 9(09) VALUE 604800.
004830 01 WK-G-CUTOFF-TAB REDEFINES WK-G-CUTOFF-TAB-INIT.
004840     05  WK-G-CUTOFF-SECS      PIC 9(09) OCCURS 2 TIMES.
005000 01 WK-G-ELAPSED-SECS      PIC S9(09) COMP-3.
005100
005200* WORK FIELDS FOR THE MANUAL DAY-NUMBER CALCULATION (NO INTRINSIC
005300* DATE FUNCTIONS ARE USED - DAY NUMBER IS BUILT UP ARITHMETICALLY,
005400* THE SAME WAY THE SHOP'S TRFOECD DATE ROUTINE DOES IT).
005500 01 WK-G-TS-SPLIT.
005600     05  WK-G-TS-YYYY          PIC 9(04).
005700     05  WK-G-TS-MM            PIC 9(02).
005800     05  WK-G-TS-DD            PIC 9(02).
005900     05  WK-G-TS-HH            PIC 9(02).
006000     05  WK-G-TS-MN            PIC 9(02).
006100     05  WK-G-TS-SS            PIC 9(02).
006200 01 WK-G-TS-SPLIT-R REDEFINES WK-G-TS-SPLIT.
006300     05  FILLER                PIC 9(08).
006400     05  WK-G-TS-HHMMSS        PIC 9(06).
006500
006600 01 WK-G-DAYNO-CALC.
006700     05  WK-G-CALC-A           PIC S9(09) COMP-3.
006800     05  WK-G-CALC-Y           PIC S9(09) COMP-3.
006900     05  WK-G-CALC-M           PIC S9(09) COMP-3.
007000     05  WK-G-CALC-STEP1       PIC S9(09) COMP-3.
007100     05  WK-G-CALC-STEP2       PIC S9(09) COMP-3.
007200     05  WK-G-CALC-STEP3       PIC S9(09) COMP-3.
007300     05  WK-G-CALC-STEP4       PIC S9(09) COMP-3.
007400     05  WK-G-CALC-STEP5       PIC S9(09) COMP-3.
007500     05  WK-G-CALC-JDN         PIC S9(09) COMP-3.
007600
007700 01 WK-G-DAYNO-CALC-R REDEFINES WK-G-DAYNO-CALC.
007800     05  FILLER                PIC X(36).
007900     05  WK-G-CALC-SPARE       PIC X(04).
008000
008100 01 WK-G-NOW-JDN           PIC S9(09) COMP-3.
008200 01 WK-G-NOW-DAYSECS       PIC S9(09) COMP-3.
008300 01 WK-G-CAN-JDN           PIC S9(09) COMP-3.
008400 01 WK-G-CAN-DAYSECS       PIC S9(09) COMP-3.
008500
008600****************
008700 LINKAGE SECTION.
008800****************
008900 COPY ADMSTA.
009000
009100****************************************
009200 PROCEDURE DIVISION USING WK-ADMSTA.
009300****************************************
009400 MAIN-MODULE.
009500     PERFORM B000-MAIN-PROCESSING
009600        THRU B999-MAIN-PROCESSING-EX.
009700     GOBACK.
009800
009900*-----------------------------------------------------------------
010000 B000-MAIN-PROCESSING.
010100*-----------------------------------------------------------------
010200     MOVE "N"                TO WK-ADMSTA-WITHIN-CUTOFF.
010300
010400     IF WK-ADMSTA-CANDIDATE-TS = ZERO
010500        GO TO B999-MAIN-PROCESSING-EX.
010600
010700     MOVE WK-ADMSTA-NOW-TS       TO WK-G-TS-SPLIT.
010800     PERFORM D100-COMPUTE-DAY-NUMBER
010900        THRU D199-COMPUTE-DAY-NUMBER-EX.
011000     MOVE WK-G-CALC-JDN           TO WK-G-NOW-JDN.
011100     COMPUTE WK-G-NOW-DAYSECS =
011200          (WK-G-TS-HH * 3600) + (WK-G-TS-MN * 60) + WK-G-TS-SS.
011300
011400     MOVE WK-ADMSTA-CANDIDATE-TS TO WK-G-TS-SPLIT.
011500     PERFORM D100-COMPUTE-DAY-NUMBER
011600        THRU D199-COMPUTE-DAY-NUMBER-EX.
011700     MOVE WK-G-CALC-JDN           TO WK-G-CAN-JDN.
011800     COMPUTE WK-G-CAN-DAYSECS =
011900          (WK-G-TS-HH * 3600) + (WK-G-TS-MN * 60) + WK-G-TS-SS.
012000
012100     COMPUTE WK-G-ELAPSED-SECS =
012200          ((WK-G-NOW-JDN - WK-G-CAN-JDN) * 86400) +
012300          (WK-G-NOW-DAYSECS - WK-G-CAN-DAYSECS).
012400
012500     EVALUATE WK-ADMSTA-OPTION
012600        WHEN 1
012700           IF WK-G-ELAPSED-SECS >= 0 AND
012800              WK-G-ELAPSED-SECS <= WK-G-CUTOFF-SECS (1)
012900              MOVE "Y"        TO WK-ADMSTA-WITHIN-CUTOFF
013000           END-IF
013100        WHEN 2
013200           IF WK-G-ELAPSED-SECS >= 0 AND
013300              WK-G-ELAPSED-SECS <= WK-G-CUTOFF-SECS (2)
013400              MOVE "Y"        TO WK-ADMSTA-WITHIN-CUTOFF
013500           END-IF
013600        WHEN OTHER
013700           MOVE "N"           TO WK-ADMSTA-WITHIN-CUTOFF
013800     END-EVALUATE.
013900
014000*-----------------------------------------------------------------
014100 B999-MAIN-PROCESSING-EX.
014200*-----------------------------------------------------------------
014300     EXIT.
014400
014500*-----------------------------------------------------------------
014600 D100-COMPUTE-DAY-NUMBER.
014700*-----------------------------------------------------------------
014800*--> BUILDS A CONTINUOUS DAY NUMBER (JULIAN-DAY STYLE) FROM
014900*    WK-G-TS-YYYY/MM/DD SO THAT A SIMPLE SUBTRACTION OF TWO DAY
015000*    NUMBERS GIVES THE EXACT NUMBER OF DAYS BETWEEN THEM, LEAP
015100*    YEARS INCLUDED, WITH NO INTRINSIC FUNCTION CALLS.
015200     COMPUTE WK-G-CALC-A   = (14 - WK-G-TS-MM) / 12.
015300     COMPUTE WK-G-CALC-Y   = WK-G-TS-YYYY + 4800 - WK-G-CALC-A.
015400     COMPUTE WK-G-CALC-M   = WK-G-TS-MM + (12 * WK-G-CALC-A) - 3.
015500
015600     COMPUTE WK-G-CALC-STEP1 = (153 * WK-G-CALC-M) + 2.
015700     COMPUTE WK-G-CALC-STEP2 = WK-G-CALC-STEP1 / 5.
015800     COMPUTE WK-G-CALC-STEP3 = WK-G-CALC-Y / 4.
015900     COMPUTE WK-G-CALC-STEP4 = WK-G-CALC-Y / 100.
016000     COMPUTE WK-G-CALC-STEP5 = WK-G-CALC-Y / 400.
016100
016200     COMPUTE WK-G-CALC-JDN =
016300          WK-G-TS-DD + WK-G-CALC-STEP2 + (365 * WK-G-CALC-Y)
016400          + WK-G-CALC-STEP3 - WK-G-CALC-STEP4 + WK-G-CALC-STEP5
016500          - 32045.
016600
016700*-----------------------------------------------------------------
016800 D199-COMPUTE-DAY-NUMBER-EX.
016900*-----------------------------------------------------------------
017000     EXIT.
017100
017200******************************************************************
017300*************** END OF PROGRAM SOURCE - MYADMSTA ***************
017400******************************************************************
