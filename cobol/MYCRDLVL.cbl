000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.   MYCRDLVL.
000500 AUTHOR.       HBENNANI.
000600 INSTALLATION. MYWAY TRANSIT AUTHORITY - I.S. DEPT.
000700 DATE-WRITTEN. 13 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.     CONFIDENTIAL - INTERNAL USE ONLY.
001000*DESCRIPTION : THIS PROGRAM COMPUTES THE RECENCY-WEIGHTED CURRENT
001100*              CROWD LEVEL OF A STATION FROM THE APPROVED REPORTS
001200*              RAISED IN THE LAST HOUR.  A REPORT CLOSER TO NOW
001300*              CARRIES MORE WEIGHT THAN AN OLDER ONE; THE WEIGHT
001400*              NEVER FALLS BELOW THE 0.10 FLOOR INTRODUCED BY
001500*              MOD MYL2A1 BELOW.
001600*
001700*    RETURN STATUS (WK-CRDLVL-NO-ERROR):
001800*    Y - CURRENT LEVEL COMPUTED, SEE WK-CRDLVL-CUR-LEVEL
001900*    N - STATION ID NOT ON FILE
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* MYL2A2 - RBENALI  - 19/03/1999 - Y2K SIGN-OFF, DAY-NUMBER MATH
002500*                      REVIEWED - NO LOGIC CHANGE.
002600* MYL2A1 - SIDRISSI - 06/11/1996 - WEIGHT FLOOR INTRODUCED AT
002700*                      0.10 (WAS UNBOUNDED, COULD REACH ZERO AND
002800*                      DROP A REPORT OUT OF THE AVERAGE).
002900* MYL2A0 - HBENNANI - 13/02/1990 - INITIAL VERSION.
003000*-----------------------------------------------------------------
003100 EJECT
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.   CLASS MYW-ALPHABETIC IS "A" THRU "Z"
003700                  UPSI-0 ON STATUS IS MYW-TRACE-SWITCH.
003800 EJECT
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 01  FILLER              PIC X(24)  VALUE
004200     "** PROGRAM MYCRDLVL **".
004300
004400 01  WK-C-COMMON.
004500     COPY CRDCOM.
004600
004700* ---------------- RECENCY-WEIGHTED AVERAGE WORK AREA ----------*
004800 01  WK-L-WEIGHT-SUM       PIC S9(05)V9(04) COMP-3.
004900 01  WK-L-VALUE-SUM        PIC S9(05)V9(04) COMP-3.
005000 01  WK-L-AVERAGE          PIC S9(03)V9(04) COMP-3.
005100 01  WK-L-WEIGHT-SUM-R REDEFINES WK-L-WEIGHT-SUM.
005200     05  FILLER                PIC X(05).
005300 01  WK-L-ONE-WEIGHT       PIC S9(01)V9(04) COMP-3.
005400 01  WK-L-ONE-VALUE        PIC 9(01) COMP-3.
005500 01  WK-L-MINUTES-AGO      PIC S9(05) COMP-3.
005600
005700 01  WK-L-TS-SPLIT.
005800     05  WK-L-TS-YYYY          PIC 9(04).
005900     05  WK-L-TS-MM            PIC 9(02).
006000     05  WK-L-TS-DD            PIC 9(02).
006100     05  WK-L-TS-HH            PIC 9(02).
006200     05  WK-L-TS-MN            PIC 9(02).
006300     05  WK-L-TS-SS            PIC 9(02).
006400 01  WK-L-TS-SPLIT-R REDEFINES WK-L-TS-SPLIT.
006500     05  FILLER                PIC 9(08).
006600     05  WK-L-TS-HHMMSS        PIC 9(06).
006700
006800 01  WK-L-DAYNO-CALC.
006900     05  WK-L-CALC-A           PIC S9(09) COMP-3.
007000     05  WK-L-CALC-Y           PIC S9(09) COMP-3.
007100     05  WK-L-CALC-M           PIC S9(09) COMP-3.
007200     05  WK-L-CALC-STEP1       PIC S9(09) COMP-3.
007300     05  WK-L-CALC-STEP2       PIC S9(09) COMP-3.
007400     05  WK-L-CALC-STEP3       PIC S9(09) COMP-3.
007500     05  WK-L-CALC-STEP4       PIC S9(09) COMP-3.
007600     05  WK-L-CALC-STEP5       PIC S9(09) COMP-3.
007700     05  WK-L-CALC-JDN         PIC S9(09) COMP-3.
007800 01  WK-L-DAYNO-CALC-R REDEFINES WK-L-DAYNO-CALC.
007900     05  FILLER                PIC X(36).
008000     05  WK-L-CALC-SPARE       PIC X(04).
008100
008200 01  WK-L-NOW-JDN          PIC S9(09) COMP-3.
008300 01  WK-L-NOW-DAYSECS      PIC S9(09) COMP-3.
008400 01  WK-L-RPT-JDN          PIC S9(09) COMP-3.
008500 01  WK-L-RPT-DAYSECS      PIC S9(09) COMP-3.
008600 01  WK-L-ELAPSED-SECS     PIC S9(09) COMP-3.
008700
008800 01  WK-L-LAST-TS          PIC 9(14).
008900
009000 EJECT
009100 LINKAGE SECTION.
009200*****************
009300 COPY CRDLVL.
009400 COPY RPTTAB.
009500
009600*****************************************************
009700 PROCEDURE DIVISION USING WK-CRDLVL, WK-RPT-TABLE.
009800*****************************************************
009900 MAIN-MODULE.
010000     PERFORM A000-MAIN-PROCESSING
010100        THRU A099-MAIN-PROCESSING-EX.
010200     GOBACK.
010300
010400*----------------------------------------------------------------*
010500 A000-MAIN-PROCESSING.
010600*----------------------------------------------------------------*
010700     MOVE "Y"                TO WK-CRDLVL-NO-ERROR.
010800     MOVE ZERO                TO WK-CRDLVL-RPT-COUNT.
010900     MOVE ZERO                TO WK-L-LAST-TS.
011000     MOVE ZERO                TO WK-L-WEIGHT-SUM.
011100     MOVE ZERO                TO WK-L-VALUE-SUM.
011200
011300     MOVE WK-CRDLVL-NOW-TS    TO WK-L-TS-SPLIT.
011400     PERFORM D100-COMPUTE-DAY-NUMBER
011500        THRU D199-COMPUTE-DAY-NUMBER-EX.
011600     MOVE WK-L-CALC-JDN       TO WK-L-NOW-JDN.
011700     COMPUTE WK-L-NOW-DAYSECS =
011800          (WK-L-TS-HH * 3600) + (WK-L-TS-MN * 60) + WK-L-TS-SS.
011900
012000     SET RPT-IDX               TO 1.
012100     PERFORM B100-SCAN-LAST-HOUR
012200        UNTIL RPT-IDX > WK-RPT-COUNT.
012300
012400     PERFORM C100-WEIGHTED-AVERAGE
012500        THRU C199-WEIGHTED-AVERAGE-EX.
012600
012700     MOVE WK-L-LAST-TS        TO WK-CRDLVL-LAST-TS.
012800
012900*----------------------------------------------------------------*
013000 A099-MAIN-PROCESSING-EX.
013100*----------------------------------------------------------------*
013200     EXIT.
013300
013400*----------------------------------------------------------------*
013500 B100-SCAN-LAST-HOUR.
013600*----------------------------------------------------------------*
013700     IF TU-RPT-STATION-ID (RPT-IDX) = WK-CRDLVL-STATION-ID AND
013800        TU-RPT-STATUS (RPT-IDX) = "APPROVED" AND
013900        TU-RPT-CREATED-TS (RPT-IDX) NOT = ZERO
014000        MOVE TU-RPT-CREATED-TS (RPT-IDX) TO WK-L-TS-SPLIT
014100        PERFORM D100-COMPUTE-DAY-NUMBER
014200           THRU D199-COMPUTE-DAY-NUMBER-EX
014300        MOVE WK-L-CALC-JDN    TO WK-L-RPT-JDN
014400        COMPUTE WK-L-RPT-DAYSECS =
014500           (WK-L-TS-HH * 3600) + (WK-L-TS-MN * 60) + WK-L-TS-SS
014600        COMPUTE WK-L-ELAPSED-SECS =
014700           ((WK-L-NOW-JDN - WK-L-RPT-JDN) * 86400) +
014800           (WK-L-NOW-DAYSECS - WK-L-RPT-DAYSECS)
014900        IF WK-L-ELAPSED-SECS >= 0 AND WK-L-ELAPSED-SECS <= 3600
015000           PERFORM B200-ACCUMULATE-REPORT
015100              THRU B299-ACCUMULATE-REPORT-EX
015200        END-IF
015300     END-IF.
015400     SET RPT-IDX UP BY 1.
015500
015600*----------------------------------------------------------------*
015700 B200-ACCUMULATE-REPORT.
015800*----------------------------------------------------------------*
015900     ADD 1                    TO WK-CRDLVL-RPT-COUNT.
016000     IF TU-RPT-CREATED-TS (RPT-IDX) > WK-L-LAST-TS
016100        MOVE TU-RPT-CREATED-TS (RPT-IDX) TO WK-L-LAST-TS.
016200
016300     COMPUTE WK-L-MINUTES-AGO = WK-L-ELAPSED-SECS / 60.
016400
016500     COMPUTE WK-L-ONE-WEIGHT =
016600          1.0000 - (WK-L-MINUTES-AGO / 60).
016700     IF WK-L-ONE-WEIGHT < 0.10
016800        MOVE 0.10             TO WK-L-ONE-WEIGHT.
016900
017000     SET CRD-LEVEL-IDX         TO 1.
017100     SEARCH CRD-LEVEL-ENTRY
017200        WHEN CRD-LEVEL-CODE (CRD-LEVEL-IDX) =
017300             TU-RPT-CROWD-LEVEL (RPT-IDX)
017400           MOVE CRD-LEVEL-VALUE (CRD-LEVEL-IDX)
017500                               TO WK-L-ONE-VALUE
017600     END-SEARCH.
017700
017800     ADD WK-L-ONE-WEIGHT       TO WK-L-WEIGHT-SUM.
017900     COMPUTE WK-L-VALUE-SUM =
018000          WK-L-VALUE-SUM + (WK-L-ONE-VALUE * WK-L-ONE-WEIGHT).
018100
018200*----------------------------------------------------------------*
018300 B299-ACCUMULATE-REPORT-EX.
018400*----------------------------------------------------------------*
018500     EXIT.
018600
018700*----------------------------------------------------------------*
018800 C100-WEIGHTED-AVERAGE.
018900*----------------------------------------------------------------*
019000     IF WK-CRDLVL-RPT-COUNT = ZERO
019100        MOVE "MOYEN "          TO WK-CRDLVL-CUR-LEVEL
019200        GO TO C199-WEIGHTED-AVERAGE-EX.
019300
019400     COMPUTE WK-L-AVERAGE = WK-L-VALUE-SUM / WK-L-WEIGHT-SUM.
019500
019600     IF WK-L-AVERAGE <= 1.5
019700        MOVE "FAIBLE"          TO WK-CRDLVL-CUR-LEVEL
019800     ELSE
019900        IF WK-L-AVERAGE <= 2.5
020000           MOVE "MOYEN "       TO WK-CRDLVL-CUR-LEVEL
020100        ELSE
020200           MOVE "FORT  "       TO WK-CRDLVL-CUR-LEVEL.
020300
020400*----------------------------------------------------------------*
020500 C199-WEIGHTED-AVERAGE-EX.
020600*----------------------------------------------------------------*
020700     EXIT.
020800
020900*----------------------------------------------------------------*
021000 D100-COMPUTE-DAY-NUMBER.
021100*----------------------------------------------------------------*
021200     COMPUTE WK-L-CALC-A   = (14 - WK-L-TS-MM) / 12.
021300     COMPUTE WK-L-CALC-Y   = WK-L-TS-YYYY + 4800 - WK-L-CALC-A.
021400     COMPUTE WK-L-CALC-M   = WK-L-TS-MM + (12 * WK-L-CALC-A) - 3.
021500
021600     COMPUTE WK-L-CALC-STEP1 = (153 * WK-L-CALC-M) + 2.
021700     COMPUTE WK-L-CALC-STEP2 = WK-L-CALC-STEP1 / 5.
021800     COMPUTE WK-L-CALC-STEP3 = WK-L-CALC-Y / 4.
021900     COMPUTE WK-L-CALC-STEP4 = WK-L-CALC-Y / 100.
022000     COMPUTE WK-L-CALC-STEP5 = WK-L-CALC-Y / 400.
022100
022200     COMPUTE WK-L-CALC-JDN =
022300          WK-L-TS-DD + WK-L-CALC-STEP2 + (365 * WK-L-CALC-Y)
022400          + WK-L-CALC-STEP3 - WK-L-CALC-STEP4 + WK-L-CALC-STEP5
022500          - 32045.
022600
022700*----------------------------------------------------------------*
022800 D199-COMPUTE-DAY-NUMBER-EX.
022900*----------------------------------------------------------------*
023000     EXIT.
023100
023200******************************************************************
023300*************** END OF PROGRAM SOURCE - MYCRDLVL ***************
023400******************************************************************
