000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MYAUTHRG.
000500 AUTHOR.         H BENNANI.
000600 INSTALLATION.   MYWAY TRANSIT AUTHORITY - I.S. DEPT.
000700 DATE-WRITTEN.   22 MAY 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE HANDLES RIDER REGISTRATION AND THE
001200*               LOGON-TIMESTAMP STAMP FOR THE ON-LINE
001300*               REGISTRATION FEED. THE RIDER MASTER IS HELD
001400*               RESIDENT BY THE CALLING PROGRAM (MYCRDRV) IN
001500*               WK-USR-TABLE AND IS SEARCHED/UPDATED IN PLACE -
001600*               THIS ROUTINE DOES NOT OPEN USRMST ITSELF.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* MYW0052 21/06/2001 KTAZI    - NEW MODE "S" - ADMIN STATUS
002200*                                CHANGE.  NEW STATUS (FROM
002300*                                WK-AUTHRG-NEW-STATUS) IS FOLDED
002400*                                TO UPPER CASE AND VALIDATED
002500*                                AGAINST THE TABLE OF ACTIVE /
002600*                                SUSPENDED / PENDING BEFORE
002700*                                TU-USR-STATUS IS TOUCHED - ANY
002800*                                OTHER VALUE IS REJECTED.
002900*----------------------------------------------------------------*
003000* MYW0060 19/03/1999 RBENALI  - Y2K REMEDIATION. WK-AUTHRG-NOW-TS
003100*                                EXPANDED TO A FULL 4-DIGIT YEAR
003200*                                IN THE LINKAGE AREA (SEE AUTHRG
003300*                                COPYBOOK). NO LOGIC CHANGE HERE.
003400*----------------------------------------------------------------*
003500* MYW0041 03/06/1995 KTAZI    - REJECT REGISTRATION WHEN THE
003600*                                E-MAIL ALREADY EXISTS, INSTEAD
003700*                                OF SILENTLY OVERWRITING THE
003800*                                OLDER RECORD (HELP DESK TICKET
003900*                                MYW-HD-0884).
004000*----------------------------------------------------------------*
004100* MYW0020 22/05/1989 HBENNANI - INITIAL VERSION.
004200*----------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    CLASS MYW-ALPHABETIC IS "A" THRU "Z"
005100                   UPSI-0 ON STATUS IS MYW-TRACE-SWITCH.
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER              PIC X(24)  VALUE
006000     "** PROGRAM MYAUTHRG  **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-COMMON.
006400     COPY CRDCOM.
006500
006600 01  WK-A-NEW-ENTRY-IDX      PIC 9(05) COMP.
006700 01  WK-A-SAVE-EMAIL         PIC X(40).
006800 01  WK-A-FOUND-SWITCH       PIC X(01) VALUE "N".
006900     88  WK-A-FOUND                VALUE "Y".
007000     88  WK-A-NOT-FOUND             VALUE "N".
007100 01  WK-A-FOUND-SWITCH-R REDEFINES WK-A-FOUND-SWITCH.
007200     05  WK-A-FOUND-SWITCH-NUM   PIC 9(01).
007300*
007400 01  WK-A-NOW-TS-SPLIT        PIC 9(14).
007500 01  WK-A-NOW-TS-SPLIT-R REDEFINES WK-A-NOW-TS-SPLIT.
007600     05  WK-A-NOW-YYYYMMDD    PIC 9(08).
007700     05  WK-A-NOW-HHMMSS      PIC 9(06).
007800*
007900* ------- VALID ADMIN-STATUS TABLE (SEE MOD MYW0052 ABOVE) ------*
008000 01  WK-A-STATUS-TAB-INIT.
008100     05  FILLER               PIC X(09) VALUE "ACTIVE   ".
008200     05  FILLER               PIC X(09) VALUE "SUSPENDED".
008300     05  FILLER               PIC X(09) VALUE "PENDING  ".
008400 01  WK-A-STATUS-TAB REDEFINES WK-A-STATUS-TAB-INIT.
008500     05  WK-A-STATUS-ENTRY    PIC X(09)
008600                              OCCURS 3 TIMES
008700                              INDEXED BY WK-A-STATUS-IDX.
008800*
008900 01  WK-A-UPPER-STATUS        PIC X(09).
009000
009100 EJECT
009200*****************
009300 LINKAGE SECTION.
009400*****************
009500 COPY AUTHRG.
009600 COPY USRTAB.
009700
009800 EJECT
009900*****************************************************
010000 PROCEDURE DIVISION USING WK-AUTHRG, WK-USR-TABLE.
010100*****************************************************
010200 MAIN-MODULE.
010300     PERFORM A000-MAIN-PROCESSING
010400        THRU A099-MAIN-PROCESSING-EX.
010500     PERFORM Z000-END-PROGRAM-ROUTINE
010600        THRU Z099-END-PROGRAM-ROUTINE-EX.
010700     GOBACK.
010800
010900*----------------------------------------------------------------*
011000 A000-MAIN-PROCESSING.
011100*----------------------------------------------------------------*
011200     MOVE "Y"                   TO WK-AUTHRG-NO-ERROR.
011300     MOVE SPACES                TO WK-AUTHRG-REASON-CD.
011400     MOVE ZERO                  TO WK-AUTHRG-NEW-USER-ID.
011500
011600     EVALUATE WK-AUTHRG-MODE
011700        WHEN "R"
011800           PERFORM B100-REGISTER-RIDER
011900              THRU B199-REGISTER-RIDER-EX
012000        WHEN "L"
012100           PERFORM C100-STAMP-LAST-LOGIN
012200              THRU C199-STAMP-LAST-LOGIN-EX
012300        WHEN "S"
012400           PERFORM D100-CHANGE-STATUS
012500              THRU D199-CHANGE-STATUS-EX
012600        WHEN OTHER
012700           MOVE "N"             TO WK-AUTHRG-NO-ERROR
012800           MOVE "COM9901"       TO WK-AUTHRG-REASON-CD
012900     END-EVALUATE.
013000
013100*----------------------------------------------------------------*
013200 A099-MAIN-PROCESSING-EX.
013300*----------------------------------------------------------------*
013400     EXIT.
013500
013600*----------------------------------------------------------------*
013700 B100-REGISTER-RIDER.
013800*----------------------------------------------------------------*
013900     MOVE WK-AUTHRG-EMAIL        TO WK-A-SAVE-EMAIL.
014000     SET WK-A-NOT-FOUND          TO TRUE.
014100     SET USR-IDX                 TO 1.
014200     PERFORM B110-SCAN-FOR-EMAIL
014300        UNTIL USR-IDX > WK-USR-COUNT
014400           OR WK-A-FOUND.
014500     IF WK-A-FOUND
014600        MOVE "N"                 TO WK-AUTHRG-NO-ERROR
014700        MOVE "COM0210"           TO WK-AUTHRG-REASON-CD
014800        GO TO B199-REGISTER-RIDER-EX.
014900
015000     IF WK-USR-COUNT >= 2000
015100        MOVE "N"                 TO WK-AUTHRG-NO-ERROR
015200        MOVE "COM0299"           TO WK-AUTHRG-REASON-CD
015300        GO TO B199-REGISTER-RIDER-EX.
015400
015500     MOVE WK-AUTHRG-NOW-TS       TO WK-A-NOW-TS-SPLIT.
015600     IF WK-A-NOW-YYYYMMDD = ZERO
015700        MOVE "N"                 TO WK-AUTHRG-NO-ERROR
015800        MOVE "COM0280"           TO WK-AUTHRG-REASON-CD
015900        GO TO B199-REGISTER-RIDER-EX.
016000
016100     ADD 1                       TO WK-USR-COUNT.
016200     MOVE WK-USR-COUNT           TO WK-A-NEW-ENTRY-IDX.
016300     SET USR-IDX                 TO WK-A-NEW-ENTRY-IDX.
016400     MOVE WK-A-NEW-ENTRY-IDX     TO TU-USR-ID (USR-IDX).
016500     MOVE WK-AUTHRG-NAME         TO TU-USR-NAME (USR-IDX).
016600     MOVE WK-AUTHRG-EMAIL        TO TU-USR-EMAIL (USR-IDX).
016700     MOVE "USER "                TO TU-USR-ROLE (USR-IDX).
016800     MOVE "ACTIVE   "            TO TU-USR-STATUS (USR-IDX).
016900     MOVE WK-AUTHRG-NOW-TS       TO TU-USR-CREATED-TS (USR-IDX).
017000     MOVE ZERO                   TO TU-USR-LAST-LOGIN-TS (USR-IDX).
017100     MOVE WK-A-NEW-ENTRY-IDX     TO WK-AUTHRG-NEW-USER-ID.
017200
017300*----------------------------------------------------------------*
017400 B199-REGISTER-RIDER-EX.
017500*----------------------------------------------------------------*
017600     EXIT.
017700
017800*----------------------------------------------------------------*
017900 B110-SCAN-FOR-EMAIL.
018000*----------------------------------------------------------------*
018100     IF TU-USR-EMAIL (USR-IDX) = WK-A-SAVE-EMAIL
018200        SET WK-A-FOUND           TO TRUE
018300     ELSE
018400        SET USR-IDX UP BY 1.
018500
018600*----------------------------------------------------------------*
018700 C100-STAMP-LAST-LOGIN.
018800*----------------------------------------------------------------*
018900     SET WK-A-NOT-FOUND          TO TRUE.
019000     IF WK-AUTHRG-USER-ID NOT NUMERIC
019100        OR WK-AUTHRG-USER-ID = ZERO
019200        OR WK-AUTHRG-USER-ID > WK-USR-COUNT
019300        MOVE "N"                 TO WK-AUTHRG-NO-ERROR
019400        MOVE "COM0245"           TO WK-AUTHRG-REASON-CD
019500        GO TO C199-STAMP-LAST-LOGIN-EX.
019600
019700     SET USR-IDX                 TO WK-AUTHRG-USER-ID.
019800     MOVE WK-AUTHRG-NOW-TS TO TU-USR-LAST-LOGIN-TS (USR-IDX).
019900
020000*----------------------------------------------------------------*
020100 C199-STAMP-LAST-LOGIN-EX.
020200*----------------------------------------------------------------*
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600 D100-CHANGE-STATUS.
020700*----------------------------------------------------------------*
020800     IF WK-AUTHRG-USER-ID NOT NUMERIC
020900        OR WK-AUTHRG-USER-ID = ZERO
021000        OR WK-AUTHRG-USER-ID > WK-USR-COUNT
021100        MOVE "N"                 TO WK-AUTHRG-NO-ERROR
021200        MOVE "COM0245"           TO WK-AUTHRG-REASON-CD
021300        GO TO D199-CHANGE-STATUS-EX.
021400
021500     MOVE WK-AUTHRG-NEW-STATUS    TO WK-A-UPPER-STATUS.
021600     INSPECT WK-A-UPPER-STATUS CONVERTING
021700        "abcdefghijklmnopqrstuvwxyz"
021800        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021900
022000     SET WK-A-NOT-FOUND           TO TRUE.
022100     SET WK-A-STATUS-IDX          TO 1.
022200     PERFORM D110-SEARCH-STATUS-TAB
022300        UNTIL WK-A-STATUS-IDX > 3
022400           OR WK-A-FOUND.
022500     IF WK-A-NOT-FOUND
022600        MOVE "N"                 TO WK-AUTHRG-NO-ERROR
022700        MOVE "COM0220"           TO WK-AUTHRG-REASON-CD
022800        GO TO D199-CHANGE-STATUS-EX.
022900
023000     SET USR-IDX                  TO WK-AUTHRG-USER-ID.
023100     MOVE WK-A-UPPER-STATUS       TO TU-USR-STATUS (USR-IDX).
023200
023300*----------------------------------------------------------------*
023400 D199-CHANGE-STATUS-EX.
023500*----------------------------------------------------------------*
023600     EXIT.
023700
023800*----------------------------------------------------------------*
023900 D110-SEARCH-STATUS-TAB.
024000*----------------------------------------------------------------*
024100     IF WK-A-UPPER-STATUS = WK-A-STATUS-ENTRY (WK-A-STATUS-IDX)
024200        SET WK-A-FOUND            TO TRUE
024300     ELSE
024400        SET WK-A-STATUS-IDX UP BY 1.
024500
024600*----------------------------------------------------------------*
024700 Z000-END-PROGRAM-ROUTINE.
024800*----------------------------------------------------------------*
024900     CONTINUE.
025000
025100*----------------------------------------------------------------*
025200 Z099-END-PROGRAM-ROUTINE-EX.
025300*----------------------------------------------------------------*
025400     EXIT.
025500
025600******************************************************************
025700*************** END OF PROGRAM SOURCE - MYAUTHRG ***************
025800******************************************************************
