000100* LINTAB.CPYBK - LINE MASTER HELD RESIDENT IN WORKING-STORAGE
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0018 22/05/1989 HBENNANI INITIAL VERSION.
000600*****************************************************************
000700     01  WK-LIN-TABLE.
000800         05  WK-LIN-COUNT             PIC 9(05) COMP.
000900         05  FILLER                   PIC X(04).
001000         05  WK-LIN-ENTRY OCCURS 200 TIMES
001100                           ASCENDING KEY IS TU-LIN-ID
001200                           INDEXED BY LIN-IDX.
001300             10  TU-LIN-ID            PIC 9(09).
001400             10  TU-LIN-NAME          PIC X(20).
001500             10  TU-LIN-TYPE          PIC X(07).
001600             10  TU-LIN-COLOR         PIC X(10).
001700             10  TU-LIN-ACTIVE-FLAG   PIC X(01).
001800             10  FILLER               PIC X(04).
