000100* CRDPRD.CPYBK - LINKAGE AREA FOR MYCRDPRD (CROWD PREDICTION)
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0015 19/07/1991 KTAZI    ADD WK-CRDPRD-LINE-ID SO A LINE,
000600*                    NOT JUST A STATION, CAN BE PREDICTED.
000700*-----------------------------------------------------------------
000800* MYW0007 22/05/1989 HBENNANI INITIAL VERSION.
000900*****************************************************************
001000     01  WK-CRDPRD.
001100         05  WK-CRDPRD-INPUT.
001200             10  WK-CRDPRD-STATION-ID   PIC 9(09).
001300             10  WK-CRDPRD-LINE-ID      PIC 9(09).
001400             10  WK-CRDPRD-NOW-TS       PIC 9(14).
001500             10  WK-CRDPRD-NOW-HOUR     PIC 9(02).
001600         05  WK-CRDPRD-OUTPUT.
001700             10  WK-CRDPRD-NO-ERROR     PIC X(01).
001800             10  WK-CRDPRD-PRED-LEVEL   PIC X(06).
