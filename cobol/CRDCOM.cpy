000100* CRDCOM.CPYBK - COMMON WORKING STORAGE FOR THE CROWD BATCH SUITE
000200*****************************************************************
000300* MODIFICATION HISTORY                                          *
000400*****************************************************************
000500* TAG     DATE       DEV      DESCRIPTION                       *
000600*------- ---------- -------- ---------------------------------- *
000700* MYW0051 04/01/1999 RBENALI  Y2K REMEDIATION                    *
000800*                    - WK-N-NOW-TS EXPANDED 9(12) TO 9(14) AND   *
000900*                      YYYY BREAKOUT ADDED TO WK-N-NOW-TS-R.     *
001000*-----------------------------------------------------------------
001100* MYW0022 08/02/1993 KTAZI    ADD CRD-CONF-TAB - CONFIDENCE IS   *
001200*                    NOW A 5-TIER LOOKUP INSTEAD OF A HARD-CODED *
001300*                    IF-LADDER, TO MATCH THE NEW ADMIN SCREEN.   *
001400*-----------------------------------------------------------------
001500* MYW0006 22/05/1989 HBENNANI INITIAL VERSION - REPLACES THE     *
001600*                    SYSTEM-WIDE ASCMWS COMMON AREA FOR THE      *
001700*                    CROWD REPORTING SUITE (FILE STATUS          *
001800*                    CONDITIONS, RUN TIMESTAMP, LEVEL TABLE).    *
001900*****************************************************************
002000     05  WK-C-FILE-STATUS            PIC X(02).
002100         88  WK-C-SUCCESSFUL             VALUE "00" "02".
002200         88  WK-C-END-OF-FILE            VALUE "10".
002300         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002400         88  WK-C-DUPLICATE-KEY          VALUE "22".
002500
002600* RUN TIMESTAMP (NOW) - PASSED IN AS A PARAMETER RECORD OR
002700* DEFAULTED FROM THE SYSTEM CLOCK BY MYCRDRV AT A000-GET-RUN-TS.
002800     05  WK-N-NOW-TS                 PIC 9(14).
002900     05  WK-N-NOW-TS-R REDEFINES WK-N-NOW-TS.
003000         10  WK-N-NOW-YYYY            PIC 9(04).
003100         10  WK-N-NOW-MM              PIC 9(02).
003200         10  WK-N-NOW-DD              PIC 9(02).
003300         10  WK-N-NOW-HH              PIC 9(02).
003400         10  WK-N-NOW-MN              PIC 9(02).
003500         10  WK-N-NOW-SS              PIC 9(02).
003600     05  WK-N-HOUR-OF-NOW            PIC 9(02) COMP-3.
003700
003800* CROWD-LEVEL CODE TO NUMERIC-VALUE TABLE (FAIBLE=1 MOYEN=2 FORT=3)
003900     01  CRD-LEVEL-TAB-INIT.
004000         05  FILLER                   PIC X(07) VALUE "FAIBLE1".
004100         05  FILLER                   PIC X(07) VALUE "MOYEN 2".
004200         05  FILLER                   PIC X(07) VALUE "FORT  3".
004300     01  CRD-LEVEL-TAB REDEFINES CRD-LEVEL-TAB-INIT.
004400         05  CRD-LEVEL-ENTRY OCCURS 3 TIMES
004500                              INDEXED BY CRD-LEVEL-IDX.
004600             10  CRD-LEVEL-CODE       PIC X(06).
004700             10  CRD-LEVEL-VALUE      PIC 9(01).
004800
004900* CONFIDENCE TIER TABLE - KEYED BY COUNT OF LAST-HOUR REPORTS
005000     01  CRD-CONF-TAB-INIT.
005100         05  FILLER                   PIC X(09) VALUE "000000030".
005200         05  FILLER                   PIC X(09) VALUE "001004050".
005300         05  FILLER                   PIC X(09) VALUE "005009070".
005400         05  FILLER                   PIC X(09) VALUE "010019085".
005500         05  FILLER                   PIC X(09) VALUE "020999095".
005600     01  CRD-CONF-TAB REDEFINES CRD-CONF-TAB-INIT.
005700         05  CRD-CONF-ENTRY OCCURS 5 TIMES
005800                             INDEXED BY CRD-CONF-IDX.
005900             10  CRD-CONF-LOW         PIC 9(03).
006000             10  CRD-CONF-HIGH        PIC 9(03).
006100             10  CRD-CONF-VALUE       PIC 9V99.
006200
006300* MISCELLANEOUS COMMON COUNTERS/SUBSCRIPTS
006400     05  WK-N-SUBSCRIPT1              PIC 9(04) COMP.
006500     05  WK-N-SUBSCRIPT2              PIC 9(04) COMP.
006600     05  WK-N-MINUTES-AGO             PIC S9(05) COMP-3.
006700     05  WK-N-RETURN-CD               PIC X(02).
