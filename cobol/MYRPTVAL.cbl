000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.  MYRPTVAL.
000500 AUTHOR.      HBENNANI.
000600 INSTALLATION. MYWAY TRANSIT AUTHORITY - I.S. DEPT.
000700 DATE-WRITTEN. 22 MAY 1989.
000800 DATE-COMPILED.
000900 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO     *
001200*              VALIDATE AN INCOMING RIDER CROWD REPORT AND, IF   *
001300*              ELIGIBLE, RETURN A GO-AHEAD FOR AUTO-APPROVAL.    *
001400*              THE ACTUAL WRITE OF THE NEW REPORT ENTRY INTO THE *
001500*              RESIDENT REPORT TABLE IS DONE HERE AS WELL, SINCE *
001600*              VALIDATION AND CREATION SHARE THE SAME LOOK-UPS.  *
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                      *
001900*----------------------------------------------------------------*
002000* MOD.#   INIT     DATE        DESCRIPTION                      *
002100* ------- -------- ----------  -------------------------------- *
002150* MYC2A3  SIDRISSI 11/01/2000 - REJECT THE NEW REPORT IF THE     *
002160*                               CALLER'S NOW-TS COMES IN WITH A  *
002170*                               ZERO DATE PART - SEEN ONCE FROM  *
002180*                               A MIS-CONFIGURED FEED DURING Y2K *
002190*                               CUT-OVER TESTING.                *
002195*----------------------------------------------------------------*
002200* MYC2A2  RBENALI  19/03/1999 - Y2K REMEDIATION - RPT-CREATED-TS *
002300*                               NOW STAMPED FROM THE FULL 14-    *
002400*                               DIGIT WK-RPTVAL-NOW-TS.          *
002500* MYC2A1  KTAZI    30/06/1994 - MAKE STATION AND LINE BOTH       *
002600*                               OPTIONAL - A REPORT MAY NAME A   *
002700*                               LINE ALONE (HELP DESK TICKET     *
002800*                               MYW-HD-0510).                    *
002900* MYC2A0  HBENNANI 22/05/1989 - INITIAL VERSION.                 *
003000*----------------------------------------------------------------*
003100 EJECT
003200********************
003300 ENVIRONMENT DIVISION.
003400********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES.   CLASS MYW-ALPHABETIC IS "A" THRU "Z"
003900                  UPSI-0 ON STATUS IS MYW-TRACE-SWITCH.
004000 EJECT
004100***************
004200 DATA DIVISION.
004300***************
004400*************************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01 FILLER               PIC X(24) VALUE
004800        "** PROGRAM MYRPTVAL **".
004900
005000* ---------------- PROGRAM WORKING STORAGE -----------------*
005100 01 WK-C-COMMON.
005200    COPY CRDCOM.
005300
005400 01 WK-V-WORK-AREA.
005500     05 WK-V-FOUND        PIC X(01) VALUE "Y".
005600     05 WK-V-NOT-FOUND    PIC X(01) VALUE "N".
005700     05 WK-V-STA-OK       PIC X(01).
005800     05 WK-V-LIN-OK       PIC X(01).
005900     05 WK-V-USR-OK       PIC X(01).
005910 01 WK-V-WORK-AREA-R REDEFINES WK-V-WORK-AREA.
005920     05 FILLER            PIC X(05).
006000
006100 01 WK-V-LITERALS.
006200     05 C-COM0245        PIC X(07) VALUE "COM0245".
006300     05 C-COM0250        PIC X(07) VALUE "COM0250".
006400     05 C-COM0255        PIC X(07) VALUE "COM0255".
006500     05 C-COM0260        PIC X(07) VALUE "COM0260".
006600     05 C-COM0265        PIC X(07) VALUE "COM0265".
006610 01 WK-V-LITERALS-R REDEFINES WK-V-LITERALS.
006620     05 WK-V-REASON-TAB  PIC X(07) OCCURS 5 TIMES.
006700
006800 01 WK-V-NEW-IDX          PIC 9(05) COMP.
006810
006820 01 WK-V-NOW-TS-SPLIT     PIC 9(14).
006830 01 WK-V-NOW-TS-SPLIT-R REDEFINES WK-V-NOW-TS-SPLIT.
006840     05 WK-V-NOW-YYYYMMDD PIC 9(08).
006850     05 WK-V-NOW-HHMMSS   PIC 9(06).
006900
007000 EJECT
007100********************
007200 LINKAGE SECTION.
007300********************
007400 COPY RPTVAL.
007500 COPY USRTAB.
007600 COPY STATAB.
007700 COPY LINTAB.
007800 COPY RPTTAB.
007900
008000****************************************************************
008100 PROCEDURE DIVISION USING WK-RPTVAL, WK-USR-TABLE, WK-STA-TABLE,
008200                          WK-LIN-TABLE, WK-RPT-TABLE.
008300****************************************************************
008400 MAIN-MODULE.
008500     PERFORM A000-START-PROGRAM-ROUTINE
008600        THRU A999-START-PROGRAM-ROUTINE-EX.
008700     PERFORM B000-MAIN-PROCESSING
008800        THRU B999-MAIN-PROCESSING-EX.
008900     GOBACK.
009000
009100*----------------------------------------------------------------*
009200 A000-START-PROGRAM-ROUTINE.
009300*----------------------------------------------------------------*
009400     MOVE "Y"                TO WK-RPTVAL-VALID.
009500     MOVE SPACES              TO WK-RPTVAL-REASON-CD.
009600     MOVE "N"                 TO WK-V-STA-OK.
009700     MOVE "N"                 TO WK-V-LIN-OK.
009800     MOVE "N"                 TO WK-V-USR-OK.
009900
010000*----------------------------------------------------------------*
010100 A999-START-PROGRAM-ROUTINE-EX.
010200*----------------------------------------------------------------*
010300     EXIT.
010400
010500*----------------------------------------------------------------*
010600 B000-MAIN-PROCESSING.
010700*----------------------------------------------------------------*
010800     IF WK-RPTVAL-LEVEL NOT = "FAIBLE" AND
010900        WK-RPTVAL-LEVEL NOT = "MOYEN " AND
011000        WK-RPTVAL-LEVEL NOT = "FORT  "
011100        MOVE "N"              TO WK-RPTVAL-VALID
011200        MOVE C-COM0245        TO WK-RPTVAL-REASON-CD
011300        GO TO B999-MAIN-PROCESSING-EX.
011400
011500     PERFORM C100-CHECK-USER-EXISTS
011600        THRU C199-CHECK-USER-EXISTS-EX.
011700     IF WK-V-USR-OK = "N"
011800        MOVE "N"              TO WK-RPTVAL-VALID
011900        MOVE C-COM0250        TO WK-RPTVAL-REASON-CD
012000        GO TO B999-MAIN-PROCESSING-EX.
012100
012200     IF WK-RPTVAL-STATION-ID NOT = ZERO
012300        PERFORM C200-CHECK-STATION-EXISTS
012400           THRU C299-CHECK-STATION-EXISTS-EX
012500        IF WK-V-STA-OK = "N"
012600           MOVE "N"           TO WK-RPTVAL-VALID
012700           MOVE C-COM0255     TO WK-RPTVAL-REASON-CD
012800           GO TO B999-MAIN-PROCESSING-EX
012900        END-IF
013000     ELSE
013100        MOVE "Y"              TO WK-V-STA-OK.
013200
013300     IF WK-RPTVAL-LINE-ID NOT = ZERO
013400        PERFORM C300-CHECK-LINE-EXISTS
013500           THRU C399-CHECK-LINE-EXISTS-EX
013600        IF WK-V-LIN-OK = "N"
013700           MOVE "N"           TO WK-RPTVAL-VALID
013800           MOVE C-COM0260     TO WK-RPTVAL-REASON-CD
013900           GO TO B999-MAIN-PROCESSING-EX
014000        END-IF
014100     ELSE
014200        MOVE "Y"              TO WK-V-LIN-OK.
014300
014400     IF WK-RPTVAL-STATION-ID = ZERO AND
014500        WK-RPTVAL-LINE-ID = ZERO
014600        MOVE "N"              TO WK-RPTVAL-VALID
014700        MOVE C-COM0265        TO WK-RPTVAL-REASON-CD
014800        GO TO B999-MAIN-PROCESSING-EX.
014900
015000     IF WK-RPT-COUNT >= 8000
015100        MOVE "N"              TO WK-RPTVAL-VALID
015200        MOVE "COM0299"        TO WK-RPTVAL-REASON-CD
015300        GO TO B999-MAIN-PROCESSING-EX.
015350
015360     MOVE WK-RPTVAL-NOW-TS     TO WK-V-NOW-TS-SPLIT.
015370     IF WK-V-NOW-YYYYMMDD = ZERO
015380        MOVE "N"              TO WK-RPTVAL-VALID
015390        MOVE "COM0296"        TO WK-RPTVAL-REASON-CD
015395        GO TO B999-MAIN-PROCESSING-EX.
015400
015500     ADD 1                    TO WK-RPT-COUNT.
015600     MOVE WK-RPT-COUNT        TO WK-V-NEW-IDX.
015700     SET RPT-IDX              TO WK-V-NEW-IDX.
015800     MOVE WK-V-NEW-IDX        TO TU-RPT-ID (RPT-IDX).
015900     MOVE WK-RPTVAL-USER-ID   TO TU-RPT-USER-ID (RPT-IDX).
016000     MOVE WK-RPTVAL-STATION-ID TO TU-RPT-STATION-ID (RPT-IDX).
016100     MOVE WK-RPTVAL-LINE-ID   TO TU-RPT-LINE-ID (RPT-IDX).
016200     MOVE WK-RPTVAL-LEVEL     TO TU-RPT-CROWD-LEVEL (RPT-IDX).
016300     MOVE "APPROVED"          TO TU-RPT-STATUS (RPT-IDX).
016400     MOVE SPACES              TO TU-RPT-COMMENT (RPT-IDX).
016500     MOVE WK-RPTVAL-NOW-TS    TO TU-RPT-CREATED-TS (RPT-IDX).
016600     MOVE ZERO                TO TU-RPT-MODERATED-TS (RPT-IDX).
016700     MOVE ZERO                TO TU-RPT-MODERATOR-ID (RPT-IDX).
016800
016900*----------------------------------------------------------------*
017000 B999-MAIN-PROCESSING-EX.
017100*----------------------------------------------------------------*
017200     EXIT.
017300
017400*----------------------------------------------------------------*
017500 C100-CHECK-USER-EXISTS.
017600*----------------------------------------------------------------*
017700     MOVE "N"                 TO WK-V-USR-OK.
017800     IF WK-RPTVAL-USER-ID NUMERIC AND WK-RPTVAL-USER-ID > ZERO
017900        SET USR-IDX           TO 1
018000        SEARCH ALL WK-USR-ENTRY
018100           WHEN TU-USR-ID (USR-IDX) = WK-RPTVAL-USER-ID
018200              MOVE "Y"        TO WK-V-USR-OK
018300        END-SEARCH.
018400
018500*----------------------------------------------------------------*
018600 C199-CHECK-USER-EXISTS-EX.
018700*----------------------------------------------------------------*
018800     EXIT.
018900
019000*----------------------------------------------------------------*
019100 C200-CHECK-STATION-EXISTS.
019200*----------------------------------------------------------------*
019300     MOVE "N"                 TO WK-V-STA-OK.
019400     IF WK-RPTVAL-STATION-ID NUMERIC
019500        SET STA-IDX           TO 1
019600        SEARCH ALL WK-STA-ENTRY
019700           WHEN TU-STA-ID (STA-IDX) = WK-RPTVAL-STATION-ID
019800              MOVE "Y"        TO WK-V-STA-OK
019900        END-SEARCH.
020000
020100*----------------------------------------------------------------*
020200 C299-CHECK-STATION-EXISTS-EX.
020300*----------------------------------------------------------------*
020400     EXIT.
020500
020600*----------------------------------------------------------------*
020700 C300-CHECK-LINE-EXISTS.
020800*----------------------------------------------------------------*
020900     MOVE "N"                 TO WK-V-LIN-OK.
021000     IF WK-RPTVAL-LINE-ID NUMERIC
021100        SET LIN-IDX           TO 1
021200        SEARCH ALL WK-LIN-ENTRY
021300           WHEN TU-LIN-ID (LIN-IDX) = WK-RPTVAL-LINE-ID
021400              MOVE "Y"        TO WK-V-LIN-OK
021500        END-SEARCH.
021600
021700*----------------------------------------------------------------*
021800 C399-CHECK-LINE-EXISTS-EX.
021900*----------------------------------------------------------------*
022000     EXIT.
022100
022200******************************************************************
022300*************** END OF PROGRAM SOURCE - MYRPTVAL ***************
022400******************************************************************
