000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     MYSTAUPD.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   MYWAY TRANSIT AUTHORITY - I.S. DEPT.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO UPDATE OR DEACTIVATE
001200*               (SOFT-DELETE) A STATION IN THE RESIDENT STATION
001300*               TABLE. A DEACTIVATED STATION IS NEVER PHYSICALLY
001400*               REMOVED - STA-ACTIVE-FLAG IS SET TO "N" ONLY.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001810* MYW0070 07/05/2001 KTAZI    - REJECT A FIELD-UPDATE REQUEST
001820*                                (ACTION "U") THAT CARRIES A
001830*                                NEW STATION TYPE NOT ON THE
001840*                                VALID LIST (BUS/TRAMWAY/MIXED) -
001850*                                HELP DESK TICKET MYW-HD-0940 HAD
001860*                                A STATION SHOWING UP AS TYPE
001870*                                "METRO" AFTER A FAT-FINGERED
001880*                                UPDATE FROM THE ADMIN SCREEN.
001885*                                ALSO REJECT THE CALL OUTRIGHT IF
001890*                                NONE OF NAME/ADDR/CITY/TYPE WAS
001895*                                ACTUALLY SUPPLIED.
001896*----------------------------------------------------------------*
001900* MYW0061 19/03/1999 RBENALI  - Y2K REMEDIATION. NO LOGIC CHANGE
002000*                                IN THIS ROUTINE, CARRIED FOR THE
002100*                                SHOP-WIDE Y2K SIGN-OFF.
002200*----------------------------------------------------------------*
002300* MYW0032 02/11/1996 SIDRISSI - ADD ACTION "D" (DEACTIVATE). THE
002400*                                OLD VERSION ONLY SUPPORTED FIELD
002500*                                UPDATE ("U"); STATIONS COULD NOT
002600*                                BE CLOSED WITHOUT A PROGRAM FIX.
002700*----------------------------------------------------------------*
002800* MYW0021 10/07/1989 MWEETL   - INITIAL VERSION.
002900*----------------------------------------------------------------*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    CLASS MYW-ALPHABETIC IS "A" THRU "Z"
003800                   UPSI-0 ON STATUS IS MYW-TRACE-SWITCH.
003900 EJECT
004000***************
004100 DATA DIVISION.
004200***************
004300*************************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER              PIC X(24)  VALUE
004700     "** PROGRAM MYSTAUPD  **".
004800
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-COMMON.
005100     COPY CRDCOM.
005200
005300 01  WK-U-ACTIVE-FLAG-R  PIC X(01).
005400 01  WK-U-ACTIVE-FLAG-RX REDEFINES WK-U-ACTIVE-FLAG-R.
005500     05  WK-U-ACTIVE-NUMERIC  PIC 9(01).
005600
005700* ----------- VALID STATION-TYPE TABLE (SEE RPTVAL-STYLE SEARCH) --*
005800 01  WK-U-TYPE-TAB-INIT.
005810     05  FILLER               PIC X(07) VALUE "BUS    ".
005820     05  FILLER               PIC X(07) VALUE "TRAMWAY".
005830     05  FILLER               PIC X(07) VALUE "MIXED  ".
005840 01  WK-U-TYPE-TAB REDEFINES WK-U-TYPE-TAB-INIT.
005850     05  WK-U-TYPE-ENTRY      PIC X(07)
005860                              OCCURS 3 TIMES
005870                              INDEXED BY WK-U-TYPE-IDX.
005880
005900 01  WK-U-TYPE-OK-SWITCH  PIC X(01) VALUE "N".
005910     88  WK-U-TYPE-OK             VALUE "Y".
005920     88  WK-U-TYPE-NOT-OK         VALUE "N".
005930 01  WK-U-TYPE-OK-SWITCH-R REDEFINES WK-U-TYPE-OK-SWITCH.
005940     05  WK-U-TYPE-OK-NUM     PIC 9(01).
005950
005960 01  WK-U-CHANGE-COUNT    PIC 9(02) COMP.
006500
006600 EJECT
006700*****************
006800 LINKAGE SECTION.
006900*****************
007000 COPY STAUPD.
007100 COPY STATAB.
007200
007300 EJECT
007400*****************************************************
007500 PROCEDURE DIVISION USING WK-STAUPD, WK-STA-TABLE.
007600*****************************************************
007700 MAIN-MODULE.
007800     PERFORM A000-PROCESS-CALLED-ROUTINE
007900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008000     GOBACK.
008100
008200*----------------------------------------------------------------*
008300 A000-PROCESS-CALLED-ROUTINE.
008400*----------------------------------------------------------------*
008500     MOVE "Y"                  TO WK-STAUPD-FOUND.
008600     MOVE SPACES                TO WK-STAUPD-REASON-CD.
008700
008800     IF WK-STAUPD-STATION-ID NOT NUMERIC
008900        OR WK-STAUPD-STATION-ID = ZERO
009000        OR WK-STAUPD-STATION-ID > WK-STA-COUNT
009100        MOVE "N"                TO WK-STAUPD-FOUND
009200        MOVE "COM0245"          TO WK-STAUPD-REASON-CD
009300        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009400
009500     SET STA-IDX                TO WK-STAUPD-STATION-ID.
009600
009700     IF WK-STAUPD-ACTION = "D"
009800        PERFORM B100-DEACTIVATE-STATION
009900           THRU B199-DEACTIVATE-STATION-EX
010000     ELSE
010100        IF WK-STAUPD-ACTION = "U"
010200           PERFORM C100-UPDATE-STATION-FIELDS
010300              THRU C199-UPDATE-STATION-FIELDS-EX
010400        ELSE
010500           MOVE "N"             TO WK-STAUPD-FOUND
010600           MOVE "COM9901"       TO WK-STAUPD-REASON-CD.
010700
010800*----------------------------------------------------------------*
010900 A099-PROCESS-CALLED-ROUTINE-EX.
011000*----------------------------------------------------------------*
011100     EXIT.
011200
011300*----------------------------------------------------------------*
011400 B100-DEACTIVATE-STATION.
011500*----------------------------------------------------------------*
011600     MOVE "N"          TO TU-STA-ACTIVE-FLAG (STA-IDX).
011700
011800*----------------------------------------------------------------*
011900 B199-DEACTIVATE-STATION-EX.
012000*----------------------------------------------------------------*
012100     EXIT.
012200
012300*----------------------------------------------------------------*
012400 C100-UPDATE-STATION-FIELDS.
012500*----------------------------------------------------------------*
012510     MOVE ZERO                TO WK-U-CHANGE-COUNT.
012520
012600     IF WK-STAUPD-NEW-NAME NOT = SPACES
012700        MOVE WK-STAUPD-NEW-NAME TO TU-STA-NAME (STA-IDX)
012710        ADD 1                  TO WK-U-CHANGE-COUNT.
012800     IF WK-STAUPD-NEW-ADDR NOT = SPACES
012900        MOVE WK-STAUPD-NEW-ADDR TO TU-STA-ADDRESS (STA-IDX)
012910        ADD 1                  TO WK-U-CHANGE-COUNT.
013000     IF WK-STAUPD-NEW-CITY NOT = SPACES
013100        MOVE WK-STAUPD-NEW-CITY TO TU-STA-CITY (STA-IDX)
013110        ADD 1                  TO WK-U-CHANGE-COUNT.
013200     IF WK-STAUPD-NEW-TYPE NOT = SPACES
013210        SET WK-U-TYPE-NOT-OK   TO TRUE
013220        SET WK-U-TYPE-IDX      TO 1
013230        PERFORM C110-CHECK-VALID-TYPE
013240           UNTIL WK-U-TYPE-IDX > 3
013250              OR WK-U-TYPE-OK
013260        IF WK-U-TYPE-NOT-OK
013270           MOVE "N"            TO WK-STAUPD-FOUND
013280           MOVE "COM0252"      TO WK-STAUPD-REASON-CD
013290           GO TO C199-UPDATE-STATION-FIELDS-EX
013292        ELSE
013294           MOVE WK-STAUPD-NEW-TYPE TO TU-STA-TYPE (STA-IDX)
013296           ADD 1                TO WK-U-CHANGE-COUNT.
013400
013410     IF WK-U-CHANGE-COUNT = ZERO
013420        MOVE "N"               TO WK-STAUPD-FOUND
013430        MOVE "COM0253"         TO WK-STAUPD-REASON-CD.
013440
013500*----------------------------------------------------------------*
013600 C199-UPDATE-STATION-FIELDS-EX.
013700*----------------------------------------------------------------*
013800     EXIT.
013810
013820*----------------------------------------------------------------*
013830 C110-CHECK-VALID-TYPE.
013840*----------------------------------------------------------------*
013850     IF WK-STAUPD-NEW-TYPE = WK-U-TYPE-ENTRY (WK-U-TYPE-IDX)
013860        SET WK-U-TYPE-OK       TO TRUE
013870     ELSE
013880        SET WK-U-TYPE-IDX UP BY 1.
013900
014000******************************************************************
014100*************** END OF PROGRAM SOURCE - MYSTAUPD ***************
014200******************************************************************
