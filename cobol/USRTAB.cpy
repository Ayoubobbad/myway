000100* USRTAB.CPYBK - RIDER MASTER HELD RESIDENT IN WORKING-STORAGE
000200*****************************************************************
000300* HISTORY OF MODIFICATION:
000400*****************************************************************
000500* MYW0033 02/11/1996 SIDRISSI  OCCURS RAISED FROM 800 TO 2000 -
000600*                    NETWORK GROWTH EXCEEDED THE ORIGINAL TABLE.
000700*-----------------------------------------------------------------
000800* MYW0016 22/05/1989 HBENNANI INITIAL VERSION - REPLACES RANDOM
000900*                    ACCESS TO USRMST WITH A RESIDENT TABLE
001000*                    SEARCHED BY SEARCH ALL ON TU-USR-ID.
001100*****************************************************************
001200     01  WK-USR-TABLE.
001300         05  WK-USR-COUNT             PIC 9(05) COMP.
001400         05  FILLER                   PIC X(04).
001500         05  WK-USR-ENTRY OCCURS 2000 TIMES
001600                           ASCENDING KEY IS TU-USR-ID
001700                           INDEXED BY USR-IDX.
001800             10  TU-USR-ID            PIC 9(09).
001900             10  TU-USR-NAME          PIC X(30).
002000             10  TU-USR-EMAIL         PIC X(40).
002100             10  TU-USR-ROLE          PIC X(05).
002200             10  TU-USR-STATUS        PIC X(09).
002300             10  TU-USR-CREATED-TS    PIC 9(14).
002400             10  TU-USR-LAST-LOGIN-TS PIC 9(14).
002500             10  FILLER               PIC X(04).
